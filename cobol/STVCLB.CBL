000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STVCLB.
000120 AUTHOR. J T BRANNIGAN.
000130 INSTALLATION. BULL SYSTEMS - ELECTION SERVICES UNIT.
000140 DATE-WRITTEN. 04/20/89.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL COUNT ONLY.
000170*---------------------------------------------------------------
000180* STVCLB - SCANS THE NORMALIZED BALLOT FILE ONCE AND BUILDS THE
000190* LIST OF CANDIDATES IN THE ORDER EACH NAME FIRST APPEARS ON A
000200* BALLOT.  THE LIST IS HANDED TO STVRDR AND STVTAB AS A SMALL
000210* WORK FILE (CANDLIST) SINCE THE THREE PROGRAMS ARE SEPARATE
000220* LOAD MODULES AND DO NOT SHARE WORKING STORAGE ACROSS A CALL.
000230* THE LOOKUP LOGIC BELOW IS THE SAME BUILD-THEN-SCAN SHAPE THE
000240* CODE TABLE MAINTENANCE PROGRAM USES.
000250*---------------------------------------------------------------
000260* CHANGE LOG
000270*---------------------------------------------------------------
000280* 1989-12-04 JTB 0002  ORIGINAL BUILDER.
000290* 1991-11-08 JTB 0025  MAX CANDIDATES RAISED TO 10 TO MATCH
000300*                      THE CONVERTER'S HEADER LIMIT.
000310* 1996-08-05 JTB 0043  ANNUAL REVIEW - NO LOGIC CHANGES.
000320* 1998-11-23 JTB 0060  Y2K SWEEP - NO DATE FIELDS IN THIS
000330*                      PROGRAM.
000340* 2004-09-30 RDH 0081  FILE STATUS CHECKS ADDED ON EVERY OPEN,
000350*                      READ AND WRITE (TKT 5518).
000360* 2005-02-18 RDH 0089  ADDED A TIMESTAMP-COLUMN CHECK ON EACH
000370*                      LINE READ AND AN EMBEDDED-COMMA CHECK ON
000380*                      EACH NAME TOKEN - A DAMAGED EXPORT FROM
000390*                      THE SURVEY SIDE ONCE SLIPPED A STRAY COMMA
000400*                      INTO A CANDIDATE NAME AND SHIFTED EVERY
000410*                      COLUMN AFTER IT.
000420*---------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS ELECT-DIGITS IS "0" THRU "9"
000500     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000510     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT NORM-BALLOT-FILE ASSIGN TO BALLOTS
000550     ORGANIZATION IS LINE SEQUENTIAL
000560     FILE STATUS IS FS-NORM.
000570
000580*    OUTPUT SIDE - ONE NAME PER LINE, BUILT FRESH ON EVERY RUN
000590*    SO A RE-RUN AGAINST A REVISED BALLOT FILE NEVER CARRIES
000600*    OVER A STALE CANDIDATE LIST FROM AN EARLIER ATTEMPT.
000610     SELECT CAND-LIST-FILE ASSIGN TO CANDLIST
000620     ORGANIZATION IS LINE SEQUENTIAL
000630     FILE STATUS IS FS-CAND.
000640 DATA DIVISION.
000650 FILE SECTION.
000660*    THE SAME NORMALIZED-BALLOT LAYOUT STVCNV WRITES AND STVRDR
000670*    AND STVTAB BOTH READ AGAIN LATER.
000680 FD  NORM-BALLOT-FILE.
000690 01  NORM-BALLOT-REC             PIC X(231).
000700
000710*    TWENTY BYTES IS THE SAME WIDTH THE CANDIDATE-NAME FIELD
000720*    CARRIES EVERYWHERE ELSE IN THE SYSTEM - THE REDEFINES BELOW
000730*    IS HELD OVER FROM A ONE-TIME AUDIT THAT SPLIT THE FIELD IN
000740*    HALF TO CHECK FOR TRAILING GARBAGE PAST COLUMN TEN.
000750 FD  CAND-LIST-FILE.
000760 01  CAND-LIST-REC               PIC X(20).
000770 01  CAND-LIST-REC-R REDEFINES CAND-LIST-REC.
000780     05  FILLER                  PIC X(10).
000790     05  FILLER                  PIC X(10).
000800 WORKING-STORAGE SECTION.
000810*    CANDIDATE TABLE COPYBOOK - SHARED WITH STVRDR AND STVTAB SO
000820*    ALL THREE LOAD MODULES AGREE ON ITS LAYOUT.
000830 COPY STVCAN.
000840*--------------- FILE STATUS AND SWITCHES -----------------------
000850* ONE TWO-BYTE FILE-STATUS FIELD PER SELECT, CHECKED AFTER EVERY
000860* OPEN, READ AND WRITE (TKT 5518) - '00' IS THE ONLY GOOD VALUE.
000870 77  FS-NORM                     PIC XX VALUE SPACES.
000880 77  FS-CAND                     PIC XX VALUE SPACES.
000890* END-OF-FILE SWITCH FOR THE ONE INPUT FILE THIS PROGRAM READS.
000900 77  WK-EOF-SWITCH                PIC X VALUE 'N'.
000910     88  WK-EOF-NORM                 VALUE 'Y'.
000920     88  WK-NOT-EOF-NORM             VALUE 'N'.
000930*--------------- LINE-SPLIT WORK AREA ----------------------------
000940* RAW LINE BUFFER AND THE UNSTRING POINTER USED WHILE EACH
000950* NORMALIZED BALLOT ROW IS BROKEN BACK APART INTO ITS FIELDS.
000960 01  WK-WORK-LINE                PIC X(231).
000970* 2005-02-18 RDH 0089 - COLUMN VIEW USED TO CONFIRM THE TIMESTAMP
000980* CAME IN WHERE THE CONVERTER PUT IT.
000990 01  WK-WORK-LINE-R REDEFINES WK-WORK-LINE.
001000     05  WK-WORK-TIMESTAMP-VIEW  PIC X(20).
001010     05  FILLER                 PIC X(211).
001020 01  WK-LINE-PTR                 PIC 9(03) COMP.
001030 01  WK-TIMESTAMP                PIC X(20).
001040 01  WK-NAME-TOKEN                PIC X(20).
001050* 2005-02-18 RDH 0089 - CHARACTER VIEW USED TO SCAN A NAME TOKEN
001060* FOR AN EMBEDDED COMMA BEFORE IT GOES INTO THE CANDIDATE LIST.
001070 01  WK-NAME-TOKEN-R REDEFINES WK-NAME-TOKEN.
001080     05  WK-NAME-CHAR OCCURS 20 TIMES
001090                       INDEXED BY WK-NAME-CHAR-IX
001100                       PIC X(01).
001110*--------------- LOOKUP WORK ITEMS -------------------------------
001120* SET BY 2110-COMPARE-I WHEN A NAME TOKEN ALREADY HAS AN ENTRY
001130* ON THE TABLE - LEFT NOT-FOUND MEANS 2100-FIND-NAME ADDS ONE.
001140 77  WK-FOUND-SWITCH              PIC X VALUE 'N'.
001150     88  WK-NAME-FOUND               VALUE 'Y'.
001160     88  WK-NAME-NOT-FOUND           VALUE 'N'.
001170* ROWS READ OFF THE BALLOT FILE SO FAR - CARRIED FOR THE
001180* OPERATOR SUMMARY LINE 9999-FINISH-I PRINTS AT CLOSEDOWN.
001190 77  WK-ROWS-READ                PIC 9(04) COMP.
001200* PARAMETERS PASSED DOWN FROM STVMAIN - SEAT COUNT PLUS THE FOUR
001210* LOGICAL FILE NAMES THIS RUN IS TO USE.  ONLY THE TWO SELECTS
001220* ABOVE ARE ACTUALLY OPENED HERE - THE REST RIDE ALONG SO EVERY
001230* PROGRAM IN THE CHAIN SHARES ONE CALLING CONVENTION.
001240 LINKAGE SECTION.
001250 01  WK-RUN-PARMS.
001260     05  WK-SEATS-TO-FILL        PIC 9(02) COMP.
001270     05  WK-RAW-FILE-NAME        PIC X(08).
001280     05  WK-BALLOT-FILE-NAME     PIC X(08).
001290     05  WK-CANDLIST-FILE-NAME   PIC X(08).
001300     05  WK-REPORT-FILE-NAME     PIC X(08).
001310     05  FILLER                  PIC X(01).
001320 PROCEDURE DIVISION USING WK-RUN-PARMS.
001330 MAIN-PROGRAM-I.
001340*    ONE PASS OVER THE WHOLE BALLOT FILE IS ALL THIS PROGRAM
001350*    EVER MAKES - THE CANDIDATE TABLE IS COMPLETE THE MOMENT
001360*    THE LAST ROW HAS BEEN SPLIT AND LOOKED UP.
001370     PERFORM 1000-START-I  THRU 1000-START-F.
001380     PERFORM 2000-PROCESS-I THRU 2000-PROCESS-F
001390             UNTIL WK-EOF-NORM.
001400     PERFORM 9999-FINISH-I   THRU 9999-FINISH-F.
001410 MAIN-PROGRAM-L.
001420     GOBACK.
001430*-----------------------------------------------------------------
001440* HOUSEKEEPING - ZERO THE CANDIDATE COUNT AND OPEN THE TWO FILES
001450* THIS PROGRAM TOUCHES.
001460*-----------------------------------------------------------------
001470 1000-START-I.
001480     MOVE ZERO TO WK-CANDIDATE-TOTAL WK-ROWS-READ.
001490     SET WK-NOT-EOF-NORM TO TRUE.
001500
001510*    A FAILED OPEN HERE FORCES END-OF-FILE ON SO THE MAIN LOOP
001520*    NEVER ATTEMPTS A READ AGAINST A FILE THAT NEVER OPENED.
001530     OPEN INPUT NORM-BALLOT-FILE.
001540     IF FS-NORM NOT = '00'
001550        DISPLAY '*STVCLB OPEN ERROR BALLOTS  = ' FS-NORM
001560        MOVE 9999 TO RETURN-CODE
001570        SET WK-EOF-NORM TO TRUE
001580     END-IF.
001590
001600     OPEN OUTPUT CAND-LIST-FILE.
001610     IF FS-CAND NOT = '00'
001620        DISPLAY '*STVCLB OPEN ERROR CANDLIST = ' FS-CAND
001630        MOVE 9999 TO RETURN-CODE
001640        SET WK-EOF-NORM TO TRUE
001650     END-IF.
001660 1000-START-F.
001670     EXIT.
001680*-----------------------------------------------------------------
001690* ONE ROW OF THE BALLOT FILE - SPLIT IT AND OFFER EACH NAME
001700* TOKEN TO THE LOOKUP.  A ROW NEVER FAILS THIS PARAGRAPH OUTRIGHT
001710* - A DAMAGED ROW ONLY EARNS AN OPERATOR MESSAGE AND A BAD RETURN
001720* CODE FROM THE CHECKS BELOW.
001730*-----------------------------------------------------------------
001740 2000-PROCESS-I.
001750     READ NORM-BALLOT-FILE INTO WK-WORK-LINE
001760          AT END SET WK-EOF-NORM TO TRUE
001770     END-READ.
001780     IF NOT WK-EOF-NORM
001790        ADD 1 TO WK-ROWS-READ
001800        PERFORM 2050-SPLIT-LINE-I THRU 2050-SPLIT-LINE-F
001810     END-IF.
001820 2000-PROCESS-F.
001830     EXIT.
001840*-----------------------------------------------------------------
001850* SPLIT ONE NORMALIZED LINE, OFFER EACH NAME TOKEN TO THE
001860* LOOKUP-AND-ADD PARAGRAPH BELOW.
001870*-----------------------------------------------------------------
001880 2050-SPLIT-LINE-I.
001890     MOVE 1 TO WK-LINE-PTR.
001900     UNSTRING WK-WORK-LINE DELIMITED BY ','
001910              INTO WK-TIMESTAMP
001920              WITH POINTER WK-LINE-PTR
001930     END-UNSTRING.
001940
001950*    A DAMAGED EXPORT ONCE SLIPPED THE TIMESTAMP OFF BY A
001960*    COLUMN OR TWO - THIS CATCHES IT BEFORE ANY NAME TOKEN IS
001970*    EVEN LOOKED AT.
001980     IF WK-WORK-TIMESTAMP-VIEW NOT = WK-TIMESTAMP
001990        DISPLAY '*STVCLB TIMESTAMP COLUMN CHECK FAILED - ROW '
002000                WK-ROWS-READ
002010        MOVE 9999 TO RETURN-CODE
002020     END-IF.
002030 2050-SPLIT-LINE-2.
002040*    POINTER PAST THE END OF THE LINE MEANS EVERY NAME TOKEN ON
002050*    THIS ROW HAS ALREADY BEEN OFFERED TO THE LOOKUP.
002060     IF WK-LINE-PTR > 231
002070        GO TO 2050-SPLIT-LINE-F
002080     END-IF.
002090
002100     MOVE SPACES TO WK-NAME-TOKEN.
002110     UNSTRING WK-WORK-LINE DELIMITED BY ','
002120              INTO WK-NAME-TOKEN
002130              WITH POINTER WK-LINE-PTR
002140     END-UNSTRING.
002150
002160*    A BLANK TOKEN MEANS THIS BALLOT RAN OUT OF RANKINGS BEFORE
002170*    FILLING ALL TEN SLOTS - NOTHING FURTHER IS DONE WITH IT.
002180     IF WK-NAME-TOKEN NOT = SPACES
002190        PERFORM 2060-CHECK-TOKEN-I THRU 2060-CHECK-TOKEN-F
002200                VARYING WK-NAME-CHAR-IX FROM 1 BY 1
002210                        UNTIL WK-NAME-CHAR-IX > 20
002220        PERFORM 2100-FIND-NAME THRU 2100-FIND-NAME-F
002230     END-IF.
002240
002250     GO TO 2050-SPLIT-LINE-2.
002260 2050-SPLIT-LINE-F.
002270     EXIT.
002280
002290* CHECK ONE CHARACTER OF A NAME TOKEN FOR AN EMBEDDED COMMA - THE
002300* SAME DAMAGED-EXPORT SYMPTOM THAT PROMPTED THE TIMESTAMP CHECK
002310* ABOVE ALSO SHOWED UP AS A COMMA BURIED INSIDE A CANDIDATE NAME.
002320 2060-CHECK-TOKEN-I.
002330     IF WK-NAME-CHAR (WK-NAME-CHAR-IX) = ','
002340        DISPLAY '*STVCLB EMBEDDED COMMA IN NAME TOKEN - ROW '
002350                WK-ROWS-READ
002360        MOVE 9999 TO RETURN-CODE
002370     END-IF.
002380 2060-CHECK-TOKEN-F.
002390     EXIT.
002400*-----------------------------------------------------------------
002410* BUILD-THEN-SCAN LOOKUP - SAME SHAPE AS THE CODE TABLE'S
002420* INDEX-CODE PARAGRAPHS - LINEAR SCAN OF WHAT HAS BEEN BUILT
002430* SO FAR, ADD A NEW ENTRY ONLY WHEN THE NAME IS NOT FOUND.
002440*-----------------------------------------------------------------
002450 2100-FIND-NAME.
002460*    ASSUME THE NAME IS NEW UNTIL THE SCAN BELOW TURNS UP A
002470*    MATCH ALREADY ON THE TABLE.
002480     SET WK-NAME-NOT-FOUND TO TRUE.
002490     SET CAN-IX TO 1.
002500     PERFORM 2110-COMPARE-I THRU 2110-COMPARE-F
002510             VARYING CAN-IX FROM 1 BY 1
002520                UNTIL CAN-IX > WK-CANDIDATE-TOTAL
002530                   OR WK-NAME-FOUND.
002540
002550*    A NAME NOT ALREADY ON THE TABLE EARNS A NEW SLOT, STARTS
002560*    OUT ACTIVE AT ZERO BALLOTS, AND IS WRITTEN OUT TO CANDLIST
002570*    IMMEDIATELY SO THE FILE STAYS IN THE SAME ORDER AS THE TABLE.
002580     IF WK-NAME-NOT-FOUND
002590        ADD 1 TO WK-CANDIDATE-TOTAL
002600        SET CAN-IX TO WK-CANDIDATE-TOTAL
002610        MOVE WK-NAME-TOKEN TO CAN-NAME (CAN-IX)
002620        SET CAN-ACTIVE (CAN-IX) TO TRUE
002630        MOVE ZERO TO CAN-COUNT (CAN-IX)
002640        MOVE ZERO TO CAN-ELECT-SEQ (CAN-IX)
002650        MOVE SPACES TO CAND-LIST-REC
002660        MOVE WK-NAME-TOKEN TO CAND-LIST-REC
002670        WRITE CAND-LIST-REC.
002680        IF FS-CAND NOT = '00'
002690           DISPLAY '*STVCLB WRITE ERROR CANDLIST = ' FS-CAND
002700           MOVE 9999 TO RETURN-CODE
002710        END-IF
002720     END-IF.
002730 2100-FIND-NAME-F.
002740     EXIT.
002750
002760* ONE ROW OF THE LOOKUP SCAN - STOPS THE MOMENT A MATCHING NAME
002770* TURNS UP ON THE TABLE BUILT SO FAR.
002780 2110-COMPARE-I.
002790     IF CAN-NAME (CAN-IX) = WK-NAME-TOKEN
002800        SET WK-NAME-FOUND TO TRUE
002810     END-IF.
002820 2110-COMPARE-F.
002830     EXIT.
002840*-----------------------------------------------------------------
002850*-----------------------------------------------------------------
002860* CLOSE BOTH FILES AND POST THE RUN SUMMARY TO THE OPERATOR
002870* CONSOLE - HOW MANY ROWS CAME IN, HOW MANY DISTINCT CANDIDATES
002880* CAME OUT.
002890*-----------------------------------------------------------------
002900 9999-FINISH-I.
002910*    BOTH FILES ARE CLOSED REGARDLESS OF AN EARLIER BAD RETURN
002920*    CODE - A HALF-CLOSED RUN HELPS NOBODY.
002930     CLOSE NORM-BALLOT-FILE.
002940     IF FS-NORM NOT = '00'
002950        DISPLAY '*STVCLB CLOSE ERROR BALLOTS  = ' FS-NORM
002960        MOVE 9999 TO RETURN-CODE
002970     END-IF.
002980
002990     CLOSE CAND-LIST-FILE.
003000     IF FS-CAND NOT = '00'
003010        DISPLAY '*STVCLB CLOSE ERROR CANDLIST = ' FS-CAND
003020        MOVE 9999 TO RETURN-CODE
003030     END-IF.
003040
003050     DISPLAY 'STVCLB - ROWS READ        = ' WK-ROWS-READ.
003060     DISPLAY 'STVCLB - CANDIDATES FOUND = ' WK-CANDIDATE-TOTAL.
003070 9999-FINISH-F.
003080     EXIT.
