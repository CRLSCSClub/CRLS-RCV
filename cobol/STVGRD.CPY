000100*---------------------------------------------------------------
000110* STVGRD.CPY
000120* REPORT GRID - ONE ROW PER CANDIDATE PLUS A FINAL EXHAUSTED
000130* ROW, ONE 8-BYTE CELL PER ROUND.  BUILT UP AS THE TABULATOR
000140* RUNS, PRINTED WHOLE AT THE END BY STVTAB'S 8000 PARAGRAPHS.
000150*---------------------------------------------------------------
000160* 1996-04 JTB  ORIGINAL LAYOUT FOR THE STV TABULATOR PROJECT.
000170       01  WK-REPORT-GRID.
000180           05  WK-GRID-ROW OCCURS 11 TIMES
000190                           INDEXED BY GRD-ROW-IX.
000200               10  GRD-ROW-NAME        PIC X(20).
000210               10  GRD-CELL OCCURS 20 TIMES
000220                            PIC X(08).
000230               10  FILLER              PIC X(01).
000240       01  WK-GRID-ROUND-COUNT         PIC 9(02) COMP.
000250       01  WK-GRID-CANDIDATE-COUNT     PIC 9(02) COMP.
