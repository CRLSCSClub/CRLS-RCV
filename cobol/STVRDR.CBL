000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STVRDR.
000120 AUTHOR. J T BRANNIGAN.
000130 INSTALLATION. BULL SYSTEMS - ELECTION SERVICES UNIT.
000140 DATE-WRITTEN. 04/24/89.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL COUNT ONLY.
000170*---------------------------------------------------------------
000180* STVRDR - VALIDATION PASS OVER THE NORMALIZED BALLOT FILE.
000190* A BALLOT IS REJECTED WHEN THE SAME CANDIDATE NAME APPEARS IN
000200* MORE THAN ONE OF ITS OWN PREFERENCE SLOTS.  REJECTED BALLOTS
000210* ARE NAMED ON THE OPERATOR CONSOLE BUT THE FILE ITSELF IS LEFT
000220* ALONE - STVTAB RE-READS BALLOTS AND APPLIES THE SAME RULE
000230* SILENTLY WHEN IT BUILDS ITS OWN WORKING TABLE, SINCE THE TWO
000240* PROGRAMS ARE SEPARATE LOAD MODULES.
000250*---------------------------------------------------------------
000260* CHANGE LOG
000270*---------------------------------------------------------------
000280* 1989-12-11 JTB 0003  ORIGINAL VALIDATOR.
000290* 1991-11-08 JTB 0026  MAX PREFERENCES RAISED TO 10 TO MATCH
000300*                      THE CONVERTER'S HEADER LIMIT.
000310* 1994-01-11 JTB 0034  BLANK PREFERENCE SLOTS SKIPPED, NOT
000320*                      COMPARED, WHEN LOOKING FOR DUPLICATES.
000330* 1996-08-05 JTB 0044  ANNUAL REVIEW - NO LOGIC CHANGES.
000340* 1998-11-23 JTB 0061  Y2K SWEEP - NO DATE FIELDS IN THIS
000350*                      PROGRAM.
000360* 2004-09-30 RDH 0082  FILE STATUS CHECKS ADDED ON EVERY OPEN
000370*                      AND READ (TKT 5518).
000380* 2005-02-18 RDH 0090  ADDED THE SAME TIMESTAMP-COLUMN CHECK AND
000390*                      EMBEDDED-COMMA CHECK PUT INTO THE BUILDER
000400*                      PROGRAM FOR THE SAME DAMAGED-EXPORT
000410*                      PROBLEM, PLUS A REJECTED-BALLOT TIMESTAMP
000420*                      LINE ON THE CONSOLE SO THE OPERATOR DOES
000430*                      NOT HAVE TO READ THE WHOLE PRINTED ROW.
000440* 2006-03-14 RDH 0093  DROPPED THE COPY OF THE IN-MEMORY BALLOT
000450*                      TABLE - THIS PROGRAM ONLY VALIDATES AND
000460*                      LOGS, IT NEVER BUILT OR KEPT THE TABLE.
000470*                      STVTAB IS THE ONLY LOAD MODULE THAT LOADS
000480*                      BALLOTS INTO WORKING STORAGE.
000490*---------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-370.
000530 OBJECT-COMPUTER. IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS ELECT-DIGITS IS "0" THRU "9"
000570     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000580     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*    THE SAME NORMALIZED BALLOT FILE STVCLB AND STVTAB BOTH READ -
000620*    THIS PROGRAM OPENS IT INPUT-ONLY AND NEVER REWRITES IT, EVEN
000630*    WHEN A BALLOT IS FOUND INVALID.
000640     SELECT NORM-BALLOT-FILE ASSIGN TO BALLOTS
000650     ORGANIZATION IS LINE SEQUENTIAL
000660     FILE STATUS IS FS-NORM.
000670 DATA DIVISION.
000680 FILE SECTION.
000690* ONE COMMA-DELIMITED BALLOT ROW - TIMESTAMP FOLLOWED BY UP TO TEN
000700* CANDIDATE-NAME PREFERENCE TOKENS, LAID OUT BY THE CONVERTER.
000710 FD  NORM-BALLOT-FILE.
000720 01  NORM-BALLOT-REC             PIC X(231).
000730 WORKING-STORAGE SECTION.
000740*--------------- FILE STATUS AND SWITCHES -----------------------
000750* FS-NORM CARRIES THE OS/VS FILE STATUS CODE FROM EVERY OPEN,
000760* READ AND CLOSE AGAINST THE NORMALIZED BALLOT FILE.
000770 77  FS-NORM                     PIC XX VALUE SPACES.
000780 77  WK-EOF-SWITCH                PIC X VALUE 'N'.
000790     88  WK-EOF-NORM                 VALUE 'Y'.
000800     88  WK-NOT-EOF-NORM             VALUE 'N'.
000810*--------------- LINE-SPLIT WORK AREA ----------------------------
000820 01  WK-WORK-LINE                PIC X(231).
000830* 2005-02-18 RDH 0090 - COLUMN VIEW USED TO CONFIRM THE TIMESTAMP
000840* CAME IN WHERE THE CONVERTER PUT IT.
000850 01  WK-WORK-LINE-R REDEFINES WK-WORK-LINE.
000860     05  WK-WORK-TIMESTAMP-VIEW  PIC X(20).
000870     05  FILLER                 PIC X(211).
000880 01  WK-LINE-PTR                 PIC 9(03) COMP.
000890 01  WK-TIMESTAMP                PIC X(20).
000900* 2005-02-18 RDH 0090 - CHARACTER VIEW USED TO SCAN A PREFERENCE
000910* TOKEN FOR AN EMBEDDED COMMA - THIS FIELD IS REUSED AS SCRATCH
000920* FOR EACH NAME TOKEN AFTER THE TRUE TIMESTAMP IS UNSTRUNG.
000930 01  WK-TIMESTAMP-R REDEFINES WK-TIMESTAMP.
000940     05  WK-TS-CHAR OCCURS 20 TIMES
000950                     INDEXED BY WK-TS-CHAR-IX
000960                     PIC X(01).
000970 01  WK-SLOT-COUNT                PIC 9(02) COMP.
000980 01  WK-PREF-WORK.
000990     05  WK-PREF-ENTRY OCCURS 10 TIMES
001000                       INDEXED BY WK-PREF-IX
001010                       PIC X(20).
001020     05  FILLER                  PIC X(01).
001030*--------------- DUPLICATE-CHECK WORK ITEMS ----------------------
001040* WK-DUP-SWITCH IS TESTED AFTER EVERY BALLOT'S PREFERENCE LIST IS
001050* SCANNED - A BALLOT NAMING THE SAME CANDIDATE TWICE IS INVALID
001060* REGARDLESS OF WHICH TWO SLOTS THE REPEAT SHOWS UP IN.
001070 77  WK-DUP-SWITCH                PIC X VALUE 'N'.
001080     88  WK-DUP-FOUND                 VALUE 'Y'.
001090     88  WK-DUP-NOT-FOUND              VALUE 'N'.
001100 01  WK-INVALID-MSG.
001110     05  FILLER PIC X(38)
001120         VALUE 'This ballot is considered invalid: '.
001130     05  WK-INVALID-LINE              PIC X(231).
001140* 2005-02-18 RDH 0090 - COLUMN VIEW OF THE REJECTED BALLOT LINE,
001150* USED TO ECHO JUST ITS TIMESTAMP TO THE CONSOLE.
001160 01  WK-INVALID-LINE-R REDEFINES WK-INVALID-LINE.
001170     05  WK-INVALID-TIMESTAMP-VIEW   PIC X(20).
001180     05  FILLER                     PIC X(211).
001190*--------------- COUNTERS ----------------------------------------
001200 77  WK-ROWS-READ                PIC 9(04) COMP.
001210 77  WK-ROWS-REJECTED            PIC 9(04) COMP.
001220* SECOND SUBSCRIPT FOR THE NESTED DUPLICATE-NAME SCAN - KEPT
001230* SEPARATE FROM WK-PREF-IX SO THE OUTER LOOP'S POSITION SURVIVES
001240* THE INNER LOOP'S OWN PASS.
001250 77  WK-PREF-IX2                  PIC 9(02) COMP.
001260* PARAMETERS HANDED DOWN FROM STVMAIN - ONLY WK-SEATS-TO-FILL IS
001270* CARRIED THROUGH UNUSED, SINCE THIS PROGRAM VALIDATES BALLOTS
001280* WITHOUT REGARD TO HOW MANY SEATS THE ELECTION FILLS.
001290 LINKAGE SECTION.
001300 01  WK-RUN-PARMS.
001310     05  WK-SEATS-TO-FILL        PIC 9(02) COMP.
001320     05  WK-RAW-FILE-NAME        PIC X(08).
001330     05  WK-BALLOT-FILE-NAME     PIC X(08).
001340     05  WK-CANDLIST-FILE-NAME   PIC X(08).
001350     05  WK-REPORT-FILE-NAME     PIC X(08).
001360     05  FILLER                  PIC X(01).
001370 PROCEDURE DIVISION USING WK-RUN-PARMS.
001380 MAIN-PROGRAM-I.
001390*    ONE PASS OVER THE NORMALIZED BALLOT FILE - EVERY ROW IS READ
001400*    AND CHECKED, NONE IS EVER REWRITTEN.
001410     PERFORM 1000-START-I  THRU 1000-START-F.
001420     PERFORM 2000-PROCESS-I THRU 2000-PROCESS-F
001430             UNTIL WK-EOF-NORM.
001440     PERFORM 9999-FINISH-I   THRU 9999-FINISH-F.
001450 MAIN-PROGRAM-L.
001460     GOBACK.
001470*-----------------------------------------------------------------
001480* OPEN THE NORMALIZED BALLOT FILE - A BAD OPEN FORCES EOF SO THE
001490* MAIN LOOP FALLS STRAIGHT THROUGH TO 9999-FINISH-I.
001500*-----------------------------------------------------------------
001510 1000-START-I.
001520     MOVE ZERO TO WK-ROWS-READ WK-ROWS-REJECTED.
001530     SET WK-NOT-EOF-NORM TO TRUE.
001540
001550     OPEN INPUT NORM-BALLOT-FILE.
001560     IF FS-NORM NOT = '00'
001570        DISPLAY '*STVRDR OPEN ERROR BALLOTS  = ' FS-NORM
001580        MOVE 9999 TO RETURN-CODE
001590        SET WK-EOF-NORM TO TRUE
001600     END-IF.
001610 1000-START-F.
001620     EXIT.
001630*-----------------------------------------------------------------
001640* PARSE ONE ROW, CHECK IT FOR A REPEATED CANDIDATE NAME, AND LOG
001650* IT TO THE CONSOLE IF THE CHECK FAILS - THE FILE ITSELF IS LEFT
001660* UNTOUCHED EITHER WAY.
001670*-----------------------------------------------------------------
001680 2000-PROCESS-I.
001690     READ NORM-BALLOT-FILE INTO WK-WORK-LINE
001700          AT END SET WK-EOF-NORM TO TRUE
001710     END-READ.
001720     IF NOT WK-EOF-NORM
001730        ADD 1 TO WK-ROWS-READ
001740        PERFORM 2100-PARSE-BALLOT-I THRU 2100-PARSE-BALLOT-F
001750        PERFORM 2200-CHECK-DUPLICATE-I
001760                THRU 2200-CHECK-DUPLICATE-F
001770        IF WK-DUP-FOUND
001780           ADD 1 TO WK-ROWS-REJECTED
001790           MOVE WK-WORK-LINE TO WK-INVALID-LINE
001800           DISPLAY WK-INVALID-MSG
001810           DISPLAY '*STVRDR REJECTED BALLOT TIMESTAMP = '
001820                   WK-INVALID-TIMESTAMP-VIEW
001830        END-IF
001840     END-IF.
001850 2000-PROCESS-F.
001860     EXIT.
001870*-----------------------------------------------------------------
001880* SPLIT THE LINE INTO A COMPACTED PREFERENCE LIST, BLANK SLOTS
001890* DROPPED RATHER THAN CARRIED AS EMPTY ENTRIES.
001900*-----------------------------------------------------------------
001910 2100-PARSE-BALLOT-I.
001920*    BLANK OUT ALL TEN SLOTS FIRST SO A SHORT BALLOT NEVER CARRIES
001930*    A PREVIOUS ROW'S LEFTOVER NAME INTO AN UNUSED SLOT.
001940     MOVE ZERO TO WK-SLOT-COUNT.
001950     PERFORM 2110-CLEAR-PREF-I THRU 2110-CLEAR-PREF-F
001960             VARYING WK-PREF-IX FROM 1 BY 1
001970                     UNTIL WK-PREF-IX > 10.
001980
001990     MOVE 1 TO WK-LINE-PTR.
002000     UNSTRING WK-WORK-LINE DELIMITED BY ','
002010              INTO WK-TIMESTAMP
002020              WITH POINTER WK-LINE-PTR
002030     END-UNSTRING.
002040
002050*    THE TIMESTAMP UNSTRUNG ABOVE MUST MATCH THE FIXED COLUMN VIEW
002060*    OF THE SAME BYTES - A MISMATCH MEANS THE ROW IS SHORTER THAN
002070*    THE CONVERTER PROMISED AND SOMETHING UPSTREAM DAMAGED IT.
002080     IF WK-WORK-TIMESTAMP-VIEW NOT = WK-TIMESTAMP
002090        DISPLAY '*STVRDR TIMESTAMP COLUMN CHECK FAILED - ROW '
002100                WK-ROWS-READ
002110        MOVE 9999 TO RETURN-CODE
002120     END-IF.
002130 2100-PARSE-BALLOT-2.
002140*    POINTER PAST THE END OF THE ROW MEANS ALL TEN SLOTS HAVE
002150*    BEEN UNSTRUNG - NOTHING MORE TO PULL OFF THIS LINE.
002160     IF WK-LINE-PTR > 231
002170        GO TO 2100-PARSE-BALLOT-F
002180     END-IF.
002190
002200     MOVE SPACES TO WK-TIMESTAMP.
002210     UNSTRING WK-WORK-LINE DELIMITED BY ','
002220              INTO WK-TIMESTAMP
002230              WITH POINTER WK-LINE-PTR
002240     END-UNSTRING.
002250
002260*    A BLANK TOKEN IS AN UNRANKED SLOT AND IS SIMPLY SKIPPED - IT
002270*    NEVER TAKES UP A SLOT IN THE COMPACTED PREFERENCE LIST BELOW.
002280     IF WK-TIMESTAMP NOT = SPACES
002290        PERFORM 2120-CHECK-TOKEN-I THRU 2120-CHECK-TOKEN-F
002300                VARYING WK-TS-CHAR-IX FROM 1 BY 1
002310                        UNTIL WK-TS-CHAR-IX > 20
002320        ADD 1 TO WK-SLOT-COUNT
002330        SET WK-PREF-IX TO WK-SLOT-COUNT
002340        MOVE WK-TIMESTAMP TO WK-PREF-ENTRY (WK-PREF-IX)
002350     END-IF.
002360
002370     GO TO 2100-PARSE-BALLOT-2.
002380 2100-PARSE-BALLOT-F.
002390     EXIT.
002400
002410* 2005-02-18 RDH 0090 - CATCHES THE SAME DAMAGED-EXPORT SYMPTOM
002420* THE BUILDER PROGRAM WATCHES FOR - A COMMA TRAPPED INSIDE A
002430* PREFERENCE TOKEN THAT SHOULD HAVE ENDED THE FIELD.
002440 2120-CHECK-TOKEN-I.
002450     IF WK-TS-CHAR (WK-TS-CHAR-IX) = ','
002460        DISPLAY '*STVRDR EMBEDDED COMMA IN PREF TOKEN - ROW '
002470                WK-ROWS-READ
002480        MOVE 9999 TO RETURN-CODE
002490     END-IF.
002500 2120-CHECK-TOKEN-F.
002510     EXIT.
002520
002530* CLEAR ONE PREFERENCE SLOT AHEAD OF THE UNSTRING LOOP ABOVE.
002540 2110-CLEAR-PREF-I.
002550     MOVE SPACES TO WK-PREF-ENTRY (WK-PREF-IX).
002560 2110-CLEAR-PREF-F.
002570     EXIT.
002580*-----------------------------------------------------------------
002590* NESTED LINEAR SCAN FOR A NAME REPEATED IN THE SAME BALLOT'S
002600* OWN PREFERENCE LIST.
002610*-----------------------------------------------------------------
002620 2200-CHECK-DUPLICATE-I.
002630*    STARTS EACH BALLOT CLEAN - THE FLAG ONLY TURNS ON IF THE
002640*    NESTED SCAN BELOW ACTUALLY FINDS A REPEATED NAME.
002650     SET WK-DUP-NOT-FOUND TO TRUE.
002660     PERFORM 2210-ROW-I THRU 2210-ROW-F
002670             VARYING WK-PREF-IX FROM 1 BY 1
002680                UNTIL WK-PREF-IX > WK-SLOT-COUNT
002690                   OR WK-DUP-FOUND.
002700 2200-CHECK-DUPLICATE-F.
002710     EXIT.
002720
002730* OUTER LEG OF THE NESTED SCAN - HOLDS ONE SLOT FIXED WHILE
002740* 2220-COLUMN-I SWEEPS EVERY SLOT FROM THAT POINT FORWARD.
002750 2210-ROW-I.
002760     PERFORM 2220-COLUMN-I THRU 2220-COLUMN-F
002770             VARYING WK-PREF-IX2 FROM WK-PREF-IX BY 1
002780                UNTIL WK-PREF-IX2 > WK-SLOT-COUNT
002790                   OR WK-DUP-FOUND.
002800 2210-ROW-F.
002810     EXIT.
002820
002830* COMPARES TWO DIFFERENT SLOTS ONLY - A SLOT NEVER TESTS EQUAL TO
002840* ITSELF, SO WK-PREF-IX2 STARTS AT WK-PREF-IX AND THE GUARD BELOW
002850* SKIPS THE ONE CASE WHERE THEY MATCH BY POSITION.
002860 2220-COLUMN-I.
002870     IF WK-PREF-IX2 NOT = WK-PREF-IX
002880        IF WK-PREF-ENTRY (WK-PREF-IX) =
002890           WK-PREF-ENTRY (WK-PREF-IX2)
002900              SET WK-DUP-FOUND TO TRUE
002910        END-IF
002920     END-IF.
002930 2220-COLUMN-F.
002940     EXIT.
002950*-----------------------------------------------------------------
002960* CLOSE OUT AND REPORT THE READ/REJECT TOTALS TO THE CONSOLE -
002970* THIS PROGRAM PRODUCES NO PRINTED REPORT OF ITS OWN.
002980*-----------------------------------------------------------------
002990 9999-FINISH-I.
003000     CLOSE NORM-BALLOT-FILE.
003010     IF FS-NORM NOT = '00'
003020        DISPLAY '*STVRDR CLOSE ERROR BALLOTS  = ' FS-NORM
003030        MOVE 9999 TO RETURN-CODE
003040     END-IF.
003050
003060     DISPLAY 'STVRDR - ROWS READ     = ' WK-ROWS-READ.
003070     DISPLAY 'STVRDR - ROWS REJECTED = ' WK-ROWS-REJECTED.
003080 9999-FINISH-F.
003090     EXIT.
