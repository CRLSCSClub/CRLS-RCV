000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STVTAB.
000120 AUTHOR. J T BRANNIGAN.
000130 INSTALLATION. BULL SYSTEMS - ELECTION SERVICES UNIT.
000140 DATE-WRITTEN. 05/02/89.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL COUNT ONLY.
000170*---------------------------------------------------------------
000180* STVTAB - THE TABULATOR ITSELF.  REBUILDS THE CANDIDATE TABLE
000190* FROM CANDLIST AND THE BALLOT TABLE FROM BALLOTS (THE SAME
000200* DUPLICATE-NAME RULE STVRDR APPLIED IS APPLIED AGAIN HERE, BUT
000210* SILENTLY - STVRDR ALREADY TOLD THE OPERATOR ABOUT ANY BALLOT
000220* IT REJECTED).  RUNS THE DROOP-QUOTA COUNT, DECLARES WINNERS,
000230* TRANSFERS SURPLUS VOTES AND ELIMINATES TRAILING CANDIDATES
000240* UNTIL EVERY SEAT IS FILLED OR NO CANDIDATE IS LEFT STANDING,
000250* THEN WRITES THE ROUND-BY-ROUND GRID TO THE VOTING REPORT.
000260*---------------------------------------------------------------
000270* CHANGE LOG
000280*---------------------------------------------------------------
000290* 1989-12-18 JTB 0004  ORIGINAL TABULATOR - SINGLE SEAT ONLY.
000300* 1990-03-19 JTB 0016  RANK TOKENS RIGHT-JUSTIFIED ON THE WAY
000310*                      IN - SEE STVCNV FOR THE COMPANION FIX.
000320* 1991-11-08 JTB 0028  MULTI-SEAT SUPPORT ADDED (SURPLUS
000330*                      TRANSFER AND RE-SCAN FOR ADDITIONAL
000340*                      WINNERS AFTER EACH ELECTION).
000350* 1992-06-30 JTB 0029  MAX CANDIDATES RAISED TO 10, MAX
000360*                      BALLOTS RAISED TO 1000 (TKT 2209).
000370* 1994-01-11 JTB 0035  ELIMINATE-ALL-ZERO-BALLOT PASS ADDED
000380*                      AHEAD OF THE MAIN ELIMINATION LOOP.
000390* 1996-08-05 JTB 0045  ANNUAL REVIEW - GRID COLUMN WIDTH
000400*                      WIDENED FROM 6 TO 8 TO HOLD THE WINNER
000410*                      MARK ALONGSIDE A 4-DIGIT COUNT.
000420* 1998-11-23 JTB 0062  Y2K SWEEP - NO DATE FIELDS CARRIED IN
000430*                      THIS PROGRAM'S TABLES OR REPORT.
000440* 2001-05-14 JTB 0067  SURPLUS BALLOTS NOW PICKED BY THE HOUSE
000450*                      RANDOM-DRAW ROUTINE (TKT 4471) INSTEAD
000460*                      OF ALWAYS TAKING THE FIRST N ON THE PILE.
000470* 2004-09-30 RDH 0083  FILE STATUS CHECKS ADDED ON EVERY OPEN,
000480*                      READ AND WRITE (TKT 5518).
000490* 2006-03-21 RDH 0094  ADDED THE COMPLETION LINE AND THE "COULD
000500*                      NOT BE COMPLETED" LINE AHEAD OF THE FINAL
000510*                      RESULTS NARRATION - THE BOARD OF ELECTIONS
000520*                      COMPLAINED THAT AN UNDERSUBSCRIBED RACE
000530*                      PRINTED A REPORT WITH NO WORD ANYWHERE
000540*                      THAT SOME SEATS WERE LEFT UNFILLED.
000550*---------------------------------------------------------------
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-370.
000590 OBJECT-COMPUTER. IBM-370.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS ELECT-DIGITS IS "0" THRU "9"
000630     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000640     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT CAND-LIST-FILE ASSIGN TO CANDLIST
000680     ORGANIZATION IS LINE SEQUENTIAL
000690     FILE STATUS IS FS-CAND.
000700
000710     SELECT NORM-BALLOT-FILE ASSIGN TO BALLOTS
000720     ORGANIZATION IS LINE SEQUENTIAL
000730     FILE STATUS IS FS-NORM.
000740
000750     SELECT VOTE-RPT-FILE ASSIGN TO VOTERPT
000760     ORGANIZATION IS LINE SEQUENTIAL
000770     FILE STATUS IS FS-RPT.
000780 DATA DIVISION.
000790 FILE SECTION.
000800* CANDIDATE-LIST FILE - ONE NAME PER LINE, IN THE ORDER STVCLB
000810* FIRST SAW IT ON A BALLOT.  BUILT FRESH FOR EVERY RUN.
000820 FD  CAND-LIST-FILE.
000830 01  CAND-LIST-REC               PIC X(20).
000840
000850* NORMALIZED BALLOT FILE - ONE LINE PER BALLOT, HEADER FIELD THEN
000860* UP TO TEN CANDIDATE NAMES IN RANK ORDER, COMMA DELIMITED.  THE
000870* SAME LAYOUT STVCNV WRITES AND STVRDR VALIDATES.
000880 FD  NORM-BALLOT-FILE.
000890 01  NORM-BALLOT-REC             PIC X(231).
000900
000910* VOTING REPORT - THE NARRATION LOG AND FINAL GRID, ONE PRINT
000920* LINE PER RECORD.  THE REDEFINES BELOW IS NOT CURRENTLY USED BY
000930* ANY PARAGRAPH BUT IS KEPT SO A FUTURE TWO-UP PRINT LAYOUT (ONE
000940* NARRATION LINE PLUS ONE GRID LINE SIDE BY SIDE) HAS SOMEWHERE
000950* TO START FROM WITHOUT RESIZING THE RECORD.
000960 FD  VOTE-RPT-FILE.
000970 01  VOTE-RPT-REC                PIC X(250).
000980 01  VOTE-RPT-REC-R REDEFINES VOTE-RPT-REC.
000990     05  FILLER                  PIC X(200).
001000     05  FILLER                  PIC X(50).
001010 WORKING-STORAGE SECTION.
001020* CANDIDATE TABLE, BALLOT TABLE AND REPORT-GRID TABLE - SHARED
001030* COPYBOOKS SO STVTAB'S LAYOUT NEVER DRIFTS FROM WHAT STVCLB AND
001040* STVRDR ALREADY AGREED ON.
001050 COPY STVCAN.
001060 COPY STVBAL.
001070 COPY STVGRD.
001080*--------------- FILE STATUS AND SWITCHES -----------------------
001090* ONE TWO-BYTE FILE-STATUS FIELD PER SELECT, CHECKED AFTER EVERY
001100* OPEN, READ AND WRITE (TKT 5518) - '00' IS THE ONLY GOOD VALUE.
001110 77  FS-CAND                     PIC XX VALUE SPACES.
001120 77  FS-NORM                     PIC XX VALUE SPACES.
001130 77  FS-RPT                      PIC XX VALUE SPACES.
001140* END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.
001150 77  WK-EOF-CAND-SW               PIC X VALUE 'N'.
001160     88  WK-EOF-CAND                 VALUE 'Y'.
001170     88  WK-NOT-EOF-CAND              VALUE 'N'.
001180 77  WK-EOF-NORM-SW               PIC X VALUE 'N'.
001190     88  WK-EOF-NORM                 VALUE 'Y'.
001200     88  WK-NOT-EOF-NORM              VALUE 'N'.
001210* SET WHEN 4100-CHECK-QUOTA-I FINDS SOMEONE AT OR OVER THRESHOLD.
001220 77  WK-QUOTA-SWITCH             PIC X VALUE 'N'.
001230     88  WK-QUOTA-MET                VALUE 'Y'.
001240     88  WK-QUOTA-NOT-MET             VALUE 'N'.
001250* SET WHEN A BALLOT NAMES THE SAME CANDIDATE TWICE - 2600-CHECK-
001260* DUP-I'S RESULT, TESTED BY 2500-LOAD-BALLOTS-I RIGHT AFTER.
001270 77  WK-DUP-SWITCH                PIC X VALUE 'N'.
001280     88  WK-DUP-FOUND                 VALUE 'Y'.
001290     88  WK-DUP-NOT-FOUND              VALUE 'N'.
001300* SET WHEN 5220-FIND-IN-BALLOT-I ACTUALLY LOCATES AND SHIFTS OUT
001310* THE NAME IT WAS LOOKING FOR, SO THE SCAN CAN STOP EARLY.
001320 77  WK-STRIP-SWITCH              PIC X VALUE 'N'.
001330     88  WK-NAME-STRIPPED             VALUE 'Y'.
001340     88  WK-NAME-NOT-STRIPPED         VALUE 'N'.
001350*--------------- LINE-SPLIT WORK AREAS ---------------------------
001360* RAW LINE BUFFERS AND THE UNSTRING POINTER USED WHILE THE
001370* CANDIDATE LIST AND BALLOT FILE ARE BEING READ AND PARSED.
001380 01  WK-CAND-LINE                PIC X(20).
001390 01  WK-WORK-LINE                PIC X(231).
001400 01  WK-LINE-PTR                 PIC 9(03) COMP.
001410 01  WK-TIMESTAMP                PIC X(20).
001420* NOT CURRENTLY LOADED FROM ANYWHERE - HELD OVER FROM AN EARLIER
001430* DESIGN THAT BUILT A BALLOT'S PREFERENCE LIST IN A SCRATCH TABLE
001440* BEFORE COPYING IT INTO THE BALLOT TABLE PROPER; THE CURRENT
001450* 2510-PARSE-BALLOT-I PARSES DIRECTLY INTO BAL-PREF-NAME INSTEAD.
001460 01  WK-PREF-BUILD.
001470     05  WK-PREF-BUILD-ENTRY OCCURS 10 TIMES
001480                             INDEXED BY BLD-IX
001490                             PIC X(20).
001500     05  FILLER                  PIC X(01).
001510 01  WK-PREF-BUILD-COUNT         PIC 9(02) COMP.
001520* SECOND SUBSCRIPT FOR THE DUPLICATE-NAME ROW/COLUMN SCAN -
001530* WALKS ACROSS A ROW WHILE PRF-IX HOLDS THAT ROW STEADY.
001540 77  WK-PREF-IX2                  PIC 9(02) COMP.
001550*--------------- CANDIDATE / BALLOT SEARCH WORK ------------------
001560* SUBSCRIPTS AND SCRATCH FIELDS SHARED BY THE VARIOUS LOOKUP
001570* PARAGRAPHS - NONE OF THEM CARRY A VALUE ACROSS A PERFORM.
001580 77  WK-SRCH-IX                   PIC 9(02) COMP.
001590 77  WK-ZERO-IX                   PIC 9(02) COMP.
001600 77  WK-SEARCH-NAME               PIC X(20).
001610 77  WK-FOUND-IX                  PIC 9(02) COMP.
001620 77  WK-LOWEST-COUNT              PIC 9(04) COMP.
001630 77  WK-LOWEST-IX                 PIC 9(02) COMP.
001640*--------------- ELECTION COUNTERS -------------------------------
001650* WK-ACTIVE-TOTAL DRIVES THE MAIN LOOP'S OTHER STOP CONDITION -
001660* IT REACHES ZERO WHEN EVERY CANDIDATE HAS EITHER WON A SEAT OR
001670* BEEN ELIMINATED, EVEN IF SEATS ARE STILL OPEN.
001680 77  WK-ACTIVE-TOTAL               PIC 9(02) COMP.
001690* THE DROOP THRESHOLD - A CANDIDATE AT OR OVER THIS COUNT IS
001700* DECLARED ELECTED THE NEXT TIME 4100-CHECK-QUOTA-I RUNS.
001710 77  WK-QUOTA                    PIC 9(04) COMP.
001720 77  WK-DIVISOR                   PIC 9(02) COMP.
001730* DISCARDED AFTER 3000-GET-QUOTA-I'S DISPLAY LINE - THE QUOTA
001740* ITSELF NEVER DEPENDS ON THE REMAINDER.
001750 77  WK-REMAINDER                 PIC 9(04) COMP.
001760* SEATS FILLED SO FAR THIS RUN - COMPARED AGAINST
001770* WK-SEATS-TO-FILL TO DECIDE WHEN THE COUNT IS OVER.
001780 77  WK-WINNERS                 PIC 9(02) COMP.
001790* HOW MANY BALLOTS OVER QUOTA THE CANDIDATE JUST SEATED IN
001800* 5100-SEAT-ONE-I DREW - ZERO MEANS NOTHING TO TRANSFER.
001810 77  WK-SURPLUS                   PIC 9(04) COMP.
001820*--------------- SURPLUS-TRANSFER MOVABLE-BALLOT LIST ------------
001830* ONE ENTRY PER MOVABLE BALLOT FOUND ON THE CURRENT WINNER'S
001840* PILE, HOLDING THAT BALLOT'S SUBSCRIPT INTO THE BALLOT TABLE -
001850* THE TABLE ITSELF IS REBUILT FRESH FOR EVERY WINNER.
001860 01  WK-MOVABLE-TABLE.
001870     05  WK-MOVABLE-ENTRY OCCURS 1000 TIMES
001880                          INDEXED BY MOV-IX MOV-IX2
001890                          PIC 9(04) COMP.
001900     05  FILLER                  PIC X(01).
001910 77  WK-MOVABLE-COUNT             PIC 9(04) COMP.
001920 77  WK-TRANSFER-COUNT            PIC 9(04) COMP.
001930*--------------- HOUSE RANDOM-DRAW ROUTINE (TKT 4471) ------------
001940* TIME-OF-DAY SEED FOR 9700-PICK-RANDOM-I, TAKEN ONCE AT START-UP
001950* SO TWO RUNS OF THE SAME BALLOT FILE DO NOT DRAW SURPLUS BALLOTS
001960* IN THE SAME ORDER.
001970 01  WK-TIME-OF-DAY.
001980     05  WK-TIME-HH               PIC 9(02).
001990     05  WK-TIME-MM               PIC 9(02).
002000     05  WK-TIME-SS               PIC 9(02).
002010     05  WK-TIME-HH100            PIC 9(02).
002020 01  WK-TIME-NUM REDEFINES WK-TIME-OF-DAY
002030                          PIC 9(08).
002040 77  WK-RANDOM-SEED               PIC 9(05) COMP.
002050 77  WK-RANDOM-QUOTIENT           PIC 9(09) COMP.
002060 77  WK-PICK-INDEX                PIC 9(04) COMP.
002070*--------------- NARRATION / REPORT WORK -------------------------
002080* ONE SCRATCH LINE FOR THE NARRATION LOG, ONE FOR THE GRID BODY
002090* AND RULE LINES, ONE FOR THE ROUND-NUMBER HEADER LINE - EACH IS
002100* BUILT UP BY STRING BEFORE BEING WRITTEN TO VOTE-RPT-FILE.
002110 01  WK-NARR-LINE                 PIC X(200).
002120 77  WK-NARR-PTR                  PIC 9(03) COMP.
002130* A BALLOT COUNT AND ITS EDITED (ZERO-SUPPRESSED) VIEW, SHARING
002140* STORAGE SO NO SEPARATE MOVE IS NEEDED TO PICK UP THE EDIT.
002150 01  WK-CELL-BUILD.
002160     05  WK-CELL-RAW              PIC 9(04).
002170 01  WK-CELL-EDIT REDEFINES WK-CELL-BUILD.
002180     05  WK-CELL-DISPLAY          PIC ZZZ9.
002190 01  WK-EDIT-COUNT                PIC ZZZ9.
002200 01  WK-BOX-LINE                  PIC X(200).
002210 01  WK-BOX-PTR                   PIC 9(03) COMP.
002220 01  WK-HDR-LINE                  PIC X(200).
002230* SEAT NUMBER CURRENTLY BEING PRINTED ON THE WINNERS LINE, 1
002240* THROUGH WK-WINNERS, IN THE ORDER EACH SEAT WAS ACTUALLY FILLED.
002250 77  WK-WINNER-LIST-IX             PIC 9(02) COMP.
002260* NOT CURRENTLY REFERENCED - HELD OVER FROM A ONE-TIME AUDIT
002270* THAT CROSS-FOOTED THE WINNERS LIST AGAINST WK-WINNERS BEFORE
002280* THE REPORT PRINTED.
002290 77  WK-WINNER-COUNT-CHK           PIC 9(02) COMP.
002300*--------------- COUNTERS ----------------------------------------
002310* ROWS READ OFF THE BALLOT FILE SO FAR - CARRIED FOR OPERATOR
002320* DIAGNOSTICS ONLY, NOT USED BY ANY TABULATION LOGIC.
002330 77  WK-ROWS-READ                PIC 9(04) COMP.
002340* PARAMETERS PASSED DOWN FROM STVMAIN - SEAT COUNT PLUS THE FOUR
002350* LOGICAL FILE NAMES THIS RUN IS TO USE, SO A RE-RUN AGAINST A
002360* DIFFERENT ELECTION NEVER REQUIRES A RECOMPILE OF THIS PROGRAM.
002370 LINKAGE SECTION.
002380 01  WK-RUN-PARMS.
002390     05  WK-SEATS-TO-FILL        PIC 9(02) COMP.
002400     05  WK-RAW-FILE-NAME        PIC X(08).
002410     05  WK-BALLOT-FILE-NAME     PIC X(08).
002420     05  WK-CANDLIST-FILE-NAME   PIC X(08).
002430     05  WK-REPORT-FILE-NAME     PIC X(08).
002440     05  FILLER                  PIC X(01).
002450 PROCEDURE DIVISION USING WK-RUN-PARMS.
002460*-----------------------------------------------------------------
002470* THE WHOLE COUNT, START TO FINISH - LOAD THE TWO TABLES, TAKE
002480* THE INITIAL DISTRIBUTION AND SNAPSHOT IT, RUN ONE DECLARE-
002490* WINNERS PASS AND SNAPSHOT AGAIN, DROP ANY CANDIDATE STILL AT
002500* ZERO IF SEATS REMAIN, THEN ALTERNATE DECLARE-WINNERS AND
002510* LOWEST-CANDIDATE ELIMINATION UNTIL EVERY SEAT IS FILLED OR
002520* NOBODY IS LEFT STANDING.
002530*-----------------------------------------------------------------
002540 MAIN-PROGRAM-I.
002550     PERFORM 1000-START-I  THRU 1000-START-F.
002560     PERFORM 2000-LOAD-CAND-I THRU 2000-LOAD-CAND-F
002570             UNTIL WK-EOF-CAND.
002580     PERFORM 2500-LOAD-BALLOTS-I THRU 2500-LOAD-BALLOTS-F
002590             UNTIL WK-EOF-NORM.
002600     MOVE WK-CANDIDATE-TOTAL TO WK-ACTIVE-TOTAL.
002610     PERFORM 3000-GET-QUOTA-I THRU 3000-GET-QUOTA-F.
002620* ROUND ONE - EVERY BALLOT'S FIRST CHOICE.
002630     PERFORM 3100-DISTRIB-INITIAL-I THRU 3100-DISTRIB-INITIAL-F.
002640     PERFORM 7000-SNAPSHOT-I THRU 7000-SNAPSHOT-F.
002650* ANY CANDIDATE ALREADY AT OR OVER QUOTA OFF THE FIRST COUNT IS
002660* SEATED HERE, BEFORE THE ZERO-BALLOT SWEEP EVEN RUNS.
002670     PERFORM 5000-DECLARE-WINNERS-I
002680             THRU 5000-DECLARE-WINNERS-F.
002690     PERFORM 7000-SNAPSHOT-I THRU 7000-SNAPSHOT-F.
002700* ONE-TIME SWEEP - CLEAR OUT ANY CANDIDATE WHO DREW NO FIRST-
002710* CHOICE VOTES AT ALL, PROVIDED A SEAT IS STILL OPEN TO FILL.
002720     IF WK-WINNERS < WK-SEATS-TO-FILL
002730        PERFORM 3200-ELIMINATE-NO-VOTES-I
002740                THRU 3200-ELIMINATE-NO-VOTES-F
002750        PERFORM 7000-SNAPSHOT-I THRU 7000-SNAPSHOT-F
002760     END-IF.
002770* THE COUNT PROPER - ONE MORE WINNER OR ONE MORE ELIMINATION
002780* EVERY PASS UNTIL THE RACE IS DECIDED ONE WAY OR THE OTHER.
002790     PERFORM 4000-MAIN-LOOP-I THRU 4000-MAIN-LOOP-F
002800             UNTIL WK-WINNERS >= WK-SEATS-TO-FILL
002810                OR WK-ACTIVE-TOTAL = ZERO.
002820     PERFORM 8000-PRINT-REPORT-I THRU 8000-PRINT-REPORT-F.
002830     PERFORM 9999-FINISH-I   THRU 9999-FINISH-F.
002840 MAIN-PROGRAM-L.
002850     GOBACK.
002860*-----------------------------------------------------------------
002870* HOUSEKEEPING - ZERO THE RUNNING TOTALS, SEED THE RANDOM-DRAW
002880* ROUTINE OFF THE WALL CLOCK, AND OPEN THE THREE FILES THIS
002890* PROGRAM TOUCHES.  A FAILED OPEN ON EITHER INPUT FILE FORCES
002900* BOTH END-OF-FILE SWITCHES ON SO THE LOAD LOOPS FALL THROUGH
002910* WITHOUT EVER ATTEMPTING A READ AGAINST A CLOSED FILE.
002920*-----------------------------------------------------------------
002930 1000-START-I.
002940     MOVE ZERO TO WK-CANDIDATE-TOTAL WK-BALLOT-TOTAL.
002950     MOVE ZERO TO WK-BALLOT-VALID-TOTAL WK-EXHAUSTED-TOTAL.
002960     MOVE ZERO TO WK-WINNERS WK-GRID-ROUND-COUNT.
002970*    BOTH INPUT FILES START "NOT AT END OF FILE" - THE FIRST
002980*    READ OF EACH ONE IS STILL AHEAD OF US.
002990     SET WK-NOT-EOF-CAND TO TRUE.
003000     SET WK-NOT-EOF-NORM TO TRUE.
003010
003020* SEED THE LINEAR-CONGRUENTIAL DRAW OFF THE WALL CLOCK SO
003030* SUCCESSIVE RUNS OF THE SAME ELECTION DO NOT PICK SURPLUS
003040* BALLOTS IN THE SAME ORDER; A ZERO SEED WOULD NEVER MOVE.
003050     ACCEPT WK-TIME-OF-DAY FROM TIME.
003060     DIVIDE WK-TIME-NUM BY 96329 GIVING WK-RANDOM-QUOTIENT
003070             REMAINDER WK-RANDOM-SEED.
003080     IF WK-RANDOM-SEED = ZERO
003090*       A ZERO SEED WOULD MULTIPLY BY 31 AND ADD 17 FOREVER
003100*       WITHOUT EVER PRODUCING A NONZERO DRAW.
003110        MOVE 1 TO WK-RANDOM-SEED
003120     END-IF.
003130
003140*    A BAD OPEN ON EITHER INPUT FILE FORCES BOTH EOF SWITCHES ON
003150*    SO THE MAIN-PROGRAM-I READ LOOPS FALL THROUGH IMMEDIATELY
003160*    INSTEAD OF READING FROM A FILE THAT NEVER OPENED.
003170     OPEN INPUT CAND-LIST-FILE.
003180     IF FS-CAND NOT = '00'
003190        DISPLAY '*STVTAB OPEN ERROR CANDLIST = ' FS-CAND
003200        MOVE 9999 TO RETURN-CODE
003210        SET WK-EOF-CAND TO TRUE
003220        SET WK-EOF-NORM TO TRUE
003230     END-IF.
003240
003250     OPEN INPUT NORM-BALLOT-FILE.
003260     IF FS-NORM NOT = '00'
003270        DISPLAY '*STVTAB OPEN ERROR BALLOTS  = ' FS-NORM
003280        MOVE 9999 TO RETURN-CODE
003290        SET WK-EOF-NORM TO TRUE
003300     END-IF.
003310
003320     OPEN OUTPUT VOTE-RPT-FILE.
003330     IF FS-RPT NOT = '00'
003340        DISPLAY '*STVTAB OPEN ERROR VOTERPT  = ' FS-RPT
003350        MOVE 9999 TO RETURN-CODE
003360     END-IF.
003370 1000-START-F.
003380     EXIT.
003390*-----------------------------------------------------------------
003400* LOAD THE CANDIDATE LIST BUILT BY STVCLB, IN THE SAME ORDER
003410* OF FIRST APPEARANCE IT WAS WRITTEN IN.
003420*-----------------------------------------------------------------
003430 2000-LOAD-CAND-I.
003440*    ONE READ, ONE ROW - THE TABLE SUBSCRIPT IS THE SAME NUMBER
003450*    AS THE CANDIDATE'S POSITION ON THE STVCLB LIST.
003460     READ CAND-LIST-FILE INTO WK-CAND-LINE
003470          AT END SET WK-EOF-CAND TO TRUE
003480     END-READ.
003490     IF NOT WK-EOF-CAND
003500        ADD 1 TO WK-CANDIDATE-TOTAL
003510        SET CAN-IX TO WK-CANDIDATE-TOTAL
003520        MOVE WK-CAND-LINE TO CAN-NAME (CAN-IX)
003530*       EVERY CANDIDATE STARTS THE COUNT ACTIVE, AT ZERO BALLOTS,
003540*       WITH NO ELECTION ORDER ASSIGNED YET.
003550        SET CAN-ACTIVE (CAN-IX) TO TRUE
003560        MOVE ZERO TO CAN-COUNT (CAN-IX)
003570        MOVE ZERO TO CAN-ELECT-SEQ (CAN-IX)
003580     END-IF.
003590 2000-LOAD-CAND-F.
003600     EXIT.
003610*-----------------------------------------------------------------
003620* LOAD THE BALLOT TABLE.  A BALLOT NAMING THE SAME CANDIDATE IN
003630* TWO OF ITS OWN PREFERENCE SLOTS IS DROPPED HERE, SILENTLY -
003640* STVRDR ALREADY PUT THE REJECT MESSAGE ON THE OPERATOR CONSOLE.
003650*-----------------------------------------------------------------
003660 2500-LOAD-BALLOTS-I.
003670*    THE ROW COUNT AND THE BALLOT COUNT ARE KEPT SEPARATE - A
003680*    ROW THAT TURNS OUT TO BE A DUPLICATE-NAME REJECT STILL
003690*    COUNTS AS A ROW READ, BUT NOT AS A BALLOT ON THE TABLE.
003700     READ NORM-BALLOT-FILE INTO WK-WORK-LINE
003710          AT END SET WK-EOF-NORM TO TRUE
003720     END-READ.
003730     IF NOT WK-EOF-NORM
003740        ADD 1 TO WK-ROWS-READ
003750        ADD 1 TO WK-BALLOT-TOTAL
003760        SET BAL-IX TO WK-BALLOT-TOTAL
003770        PERFORM 2510-PARSE-BALLOT-I THRU 2510-PARSE-BALLOT-F
003780        PERFORM 2600-CHECK-DUP-I THRU 2600-CHECK-DUP-F
003790        IF WK-DUP-FOUND
003800*          BACK THE TABLE OUT ONE SLOT - THE REJECTED BALLOT
003810*          NEVER TAKES PART IN THE COUNT.
003820           SUBTRACT 1 FROM WK-BALLOT-TOTAL
003830        ELSE
003840           ADD 1 TO WK-BALLOT-VALID-TOTAL
003850        END-IF
003860     END-IF.
003870 2500-LOAD-BALLOTS-F.
003880     EXIT.
003890*-----------------------------------------------------------------
003900* PICK THE PREFERENCE FIELDS OFF THE NORMALIZED BALLOT ROW ONE
003910* AT A TIME.  THE ROW CARRIES A TIMESTAMP FIRST, THEN UP TO TEN
003920* COMMA-DELIMITED CANDIDATE NAMES - A SHORT BALLOT SIMPLY RUNS
003930* OUT OF COMMAS EARLY AND LEAVES THE REMAINING SLOTS BLANK.
003940 2510-PARSE-BALLOT-I.
003950     MOVE ZERO TO BAL-PREF-COUNT (BAL-IX).
003960     MOVE ZERO TO BAL-OWNER (BAL-IX).
003970     PERFORM 2520-CLEAR-SLOT-I THRU 2520-CLEAR-SLOT-F
003980             VARYING PRF-IX FROM 1 BY 1
003990                     UNTIL PRF-IX > 10.
004000
004010*    FIRST FIELD ON THE ROW IS THE BALLOT'S OWN TIMESTAMP - IT
004020*    RIDES ALONG ON THE BALLOT RECORD FOR THE AUDIT TRAIL BUT
004030*    TAKES NO PART IN THE COUNT ITSELF.
004040     MOVE 1 TO WK-LINE-PTR.
004050     UNSTRING WK-WORK-LINE DELIMITED BY ','
004060              INTO WK-TIMESTAMP
004070              WITH POINTER WK-LINE-PTR
004080     END-UNSTRING.
004090     MOVE WK-TIMESTAMP TO BAL-HEADER (BAL-IX).
004100 2510-PARSE-BALLOT-2.
004110*    WALK THE REST OF THE ROW ONE COMMA-DELIMITED FIELD AT A
004120*    TIME UNTIL THE POINTER RUNS PAST THE END OF THE LINE.
004130     IF WK-LINE-PTR > 231
004140        GO TO 2510-PARSE-BALLOT-F
004150     END-IF.
004160
004170     MOVE SPACES TO WK-TIMESTAMP.
004180     UNSTRING WK-WORK-LINE DELIMITED BY ','
004190              INTO WK-TIMESTAMP
004200              WITH POINTER WK-LINE-PTR
004210     END-UNSTRING.
004220
004230*    A BLANK FIELD MEANS THE BALLOT RAN OUT OF RANKINGS - NOTHING
004240*    IS STORED AND THE PREFERENCE COUNT IS NOT BUMPED.
004250     IF WK-TIMESTAMP NOT = SPACES
004260        ADD 1 TO BAL-PREF-COUNT (BAL-IX)
004270        SET PRF-IX TO BAL-PREF-COUNT (BAL-IX)
004280        MOVE WK-TIMESTAMP TO BAL-PREF-NAME (BAL-IX PRF-IX)
004290     END-IF.
004300
004310     GO TO 2510-PARSE-BALLOT-2.
004320 2510-PARSE-BALLOT-F.
004330     EXIT.
004340
004350* BLANK OUT ONE PREFERENCE SLOT AHEAD OF THE UNSTRING PASS BELOW
004360* SO A BALLOT WITH FEWER THAN TEN RANKINGS DOES NOT CARRY OVER
004370* WHATEVER GARBAGE WAS LEFT BEHIND BY THE BALLOT AHEAD OF IT.
004380 2520-CLEAR-SLOT-I.
004390     MOVE SPACES TO BAL-PREF-NAME (BAL-IX PRF-IX).
004400 2520-CLEAR-SLOT-F.
004410     EXIT.
004420*-----------------------------------------------------------------
004430* THE SAME DUPLICATE-NAME CHECK STVRDR PERFORMS, RUN AGAIN HERE
004440* BECAUSE THE TWO PROGRAMS ARE SEPARATE LOAD MODULES.
004450*-----------------------------------------------------------------
004460 2600-CHECK-DUP-I.
004470*    ASSUME CLEAN UNTIL THE ROW/COLUMN SCAN BELOW SAYS OTHERWISE.
004480     SET WK-DUP-NOT-FOUND TO TRUE.
004490*    THE SCAN QUITS THE MOMENT A DUPLICATE TURNS UP - THERE IS
004500*    NO NEED TO KEEP COMPARING ONCE THE BALLOT IS ALREADY BAD.
004510     PERFORM 2610-ROW-I THRU 2610-ROW-F
004520             VARYING PRF-IX FROM 1 BY 1
004530                UNTIL PRF-IX > BAL-PREF-COUNT (BAL-IX)
004540                   OR WK-DUP-FOUND.
004550 2600-CHECK-DUP-F.
004560     EXIT.
004570
004580* ONE ROW OF THE NAME-AGAINST-NAME COMPARISON - HOLDS PRF-IX
004590* STEADY WHILE 2620-COLUMN-I WALKS EVERY OTHER SLOT ON THE SAME
004600* BALLOT LOOKING FOR A REPEAT OF IT.
004610 2610-ROW-I.
004620*    WALK EVERY OTHER SLOT ON THIS SAME BALLOT LOOKING FOR A
004630*    REPEAT OF THE NAME SITTING IN SLOT PRF-IX.
004640     PERFORM 2620-COLUMN-I THRU 2620-COLUMN-F
004650             VARYING WK-PREF-IX2 FROM 1 BY 1
004660                UNTIL WK-PREF-IX2 > BAL-PREF-COUNT (BAL-IX)
004670                   OR WK-DUP-FOUND.
004680 2610-ROW-F.
004690     EXIT.
004700
004710* ONE CELL OF THE COMPARISON - A SLOT NEVER COMPARES AGAINST
004720* ITSELF, ONLY AGAINST THE OTHER SLOTS ON THE SAME ROW.
004730 2620-COLUMN-I.
004740*    SKIP COMPARING A SLOT AGAINST ITSELF.
004750     IF WK-PREF-IX2 NOT = PRF-IX
004760*       A NAME REPEATED ANYWHERE ELSE ON THE SAME BALLOT MARKS
004770*       THE WHOLE BALLOT A DUPLICATE-NAME REJECT.
004780        IF BAL-PREF-NAME (BAL-IX PRF-IX) =
004790           BAL-PREF-NAME (BAL-IX WK-PREF-IX2)
004800              SET WK-DUP-FOUND TO TRUE
004810        END-IF
004820     END-IF.
004830 2620-COLUMN-F.
004840     EXIT.
004850*-----------------------------------------------------------------
004860* THE DROOP QUOTA - INTEGER DIVISION, REMAINDER DISCARDED, PLUS
004870* ONE.  THIS IS THE SAME SHOP RULE USED FOR EVERY ELECTION SINCE
004880* THE PROGRAM WAS FIRST WRITTEN.
004890*-----------------------------------------------------------------
004900 3000-GET-QUOTA-I.
004910*    DIVISOR IS SEATS PLUS ONE - VALID BALLOTS DIVIDED BY THAT,
004920*    THEN BUMPED UP ONE MORE.  THE REMAINDER ITSELF IS NEVER USED
004930*    FOR ANYTHING BUT IS KEPT FOR THE DISPLAY LINE ON A RERUN.
004940     COMPUTE WK-DIVISOR = WK-SEATS-TO-FILL + 1.
004950     DIVIDE WK-BALLOT-VALID-TOTAL BY WK-DIVISOR
004960             GIVING WK-QUOTA REMAINDER WK-REMAINDER.
004970     ADD 1 TO WK-QUOTA.
004980     DISPLAY 'STVTAB - VALID BALLOTS = ' WK-BALLOT-VALID-TOTAL.
004990     DISPLAY 'STVTAB - THRESHOLD     = ' WK-QUOTA.
005000 3000-GET-QUOTA-F.
005010     EXIT.
005020*-----------------------------------------------------------------
005030* ASSIGN EVERY BALLOT TO ITS FIRST PREFERENCE, OR TO THE
005040* EXHAUSTED PILE WHEN IT NAMES NO ONE.
005050*-----------------------------------------------------------------
005060 3100-DISTRIB-INITIAL-I.
005070*    THE HEADER LINE FOR THE VERY FIRST ROUND OF THE REPORT -
005080*    EVERY BALLOT MOVED FROM HERE DOWN GETS ITS OWN NARRATED LINE.
005090     MOVE SPACES TO WK-NARR-LINE.
005100     STRING 'Distributing ballots:' DELIMITED BY SIZE
005110            INTO WK-NARR-LINE
005120     END-STRING.
005130     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
005140
005150     PERFORM 3110-ONE-BALLOT-I THRU 3110-ONE-BALLOT-F
005160             VARYING BAL-IX FROM 1 BY 1
005170                     UNTIL BAL-IX > WK-BALLOT-VALID-TOTAL.
005180
005190*    CLOSE OUT ROUND ONE WITH THE SAME FOOTER LINE FORMAT USED
005200*    AFTER EVERY SURPLUS TRANSFER AND EVERY ELIMINATION.
005210     MOVE WK-BALLOT-VALID-TOTAL TO WK-EDIT-COUNT.
005220     MOVE SPACES TO WK-NARR-LINE.
005230     STRING 'A total of ' DELIMITED BY SIZE
005240            WK-EDIT-COUNT DELIMITED BY SIZE
005250            ' ballots were distributed.' DELIMITED BY SIZE
005260            INTO WK-NARR-LINE
005270     END-STRING.
005280     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
005290 3100-DISTRIB-INITIAL-F.
005300     EXIT.
005310
005320* ONE BALLOT'S SHARE OF THE INITIAL DISTRIBUTION - NO PREFERENCES
005330* AT ALL SENDS IT STRAIGHT TO THE EXHAUSTED PILE, OTHERWISE IT
005340* GOES TO WHOEVER SITS IN PREFERENCE SLOT ONE.
005350 3110-ONE-BALLOT-I.
005360     IF BAL-PREF-COUNT (BAL-IX) = ZERO
005370        MOVE ZERO TO BAL-OWNER (BAL-IX)
005380        ADD 1 TO WK-EXHAUSTED-TOTAL
005390     ELSE
005400*       LOOK UP WHOEVER SITS IN PREFERENCE SLOT ONE AND HAND
005410*       THE BALLOT OVER TO THAT CANDIDATE'S PILE.
005420        MOVE BAL-PREF-NAME (BAL-IX 1) TO WK-SEARCH-NAME
005430        PERFORM 3120-FIND-CAND-I THRU 3120-FIND-CAND-F
005440        MOVE WK-FOUND-IX TO BAL-OWNER (BAL-IX)
005450        ADD 1 TO CAN-COUNT (WK-FOUND-IX)
005460     END-IF.
005470     PERFORM 8050-NARRATE-BALLOT-I THRU 8050-NARRATE-BALLOT-F.
005480 3110-ONE-BALLOT-F.
005490     EXIT.
005500*-----------------------------------------------------------------
005510* BUILD-THEN-SCAN LOOKUP OF A CANDIDATE NAME - THE SAME SHAPE
005520* THE CODE TABLE PROGRAM USES, WITH ITS OWN SEARCH SUBSCRIPT SO
005530* IT NEVER DISTURBS AN OUTER PARAGRAPH'S CAN-IX.
005540*-----------------------------------------------------------------
005550 3120-FIND-CAND-I.
005560*    ZERO MEANS "NOT ON THE CANDIDATE LIST" TO EVERY CALLER.
005570     MOVE ZERO TO WK-FOUND-IX.
005580*    THE SCAN STOPS AS SOON AS A MATCH IS FOUND - THE SAME
005590*    SHORT-CIRCUIT EVERY OTHER LOOKUP IN THIS PROGRAM USES.
005600     PERFORM 3130-COMPARE-I THRU 3130-COMPARE-F
005610             VARYING WK-SRCH-IX FROM 1 BY 1
005620                UNTIL WK-SRCH-IX > WK-CANDIDATE-TOTAL
005630                   OR WK-FOUND-IX NOT = ZERO.
005640 3120-FIND-CAND-F.
005650     EXIT.
005660
005670* ONE ROW OF THE NAME LOOKUP - STOPS THE SCAN THE MOMENT A
005680* MATCHING CANDIDATE NAME TURNS UP.
005690 3130-COMPARE-I.
005700*    THE FIRST MATCH WINS - CANDIDATE NAMES ARE UNIQUE ON THE
005710*    CANDIDATE LIST SO ONLY ONE SLOT CAN EVER MATCH.
005720     IF CAN-NAME (WK-SRCH-IX) = WK-SEARCH-NAME
005730        MOVE WK-SRCH-IX TO WK-FOUND-IX
005740     END-IF.
005750 3130-COMPARE-F.
005760     EXIT.
005770*-----------------------------------------------------------------
005780* RUN ONCE, AFTER THE FIRST DECLARE-WINNERS PASS, WHEN SEATS
005790* STILL REMAIN OPEN - CLEARS OUT ANY CANDIDATE THAT DREW NO
005800* FIRST-PREFERENCE BALLOTS AT ALL.
005810*-----------------------------------------------------------------
005820 3200-ELIMINATE-NO-VOTES-I.
005830*    ONE PASS OVER THE WHOLE CANDIDATE LIST IS ENOUGH - A
005840*    CANDIDATE ELIMINATED HERE NEVER GAINS BALLOTS BACK WITHIN
005850*    THIS SAME SWEEP.
005860     PERFORM 3210-ONE-SWEEP-I THRU 3210-ONE-SWEEP-F
005870             VARYING WK-ZERO-IX FROM 1 BY 1
005880                     UNTIL WK-ZERO-IX > WK-CANDIDATE-TOTAL.
005890 3200-ELIMINATE-NO-VOTES-F.
005900     EXIT.
005910
005920* ONE PASS OVER THE ACTIVE LIST DURING THE ZERO-BALLOT SWEEP -
005930* AN ACTIVE CANDIDATE SITTING AT ZERO IS ELIMINATED ON THE SPOT.
005940 3210-ONE-SWEEP-I.
005950*    CAN-IX IS THE SUBSCRIPT 6000-ELIMINATE-CAND-I ACTUALLY
005960*    WORKS AGAINST - WK-ZERO-IX ONLY DRIVES THIS SWEEP'S LOOP.
005970     IF CAN-ACTIVE (WK-ZERO-IX) AND CAN-COUNT (WK-ZERO-IX) = ZERO
005980        SET CAN-IX TO WK-ZERO-IX
005990        PERFORM 6000-ELIMINATE-CAND-I
006000                THRU 6000-ELIMINATE-CAND-F
006010     END-IF.
006020 3210-ONE-SWEEP-F.
006030     EXIT.
006040*-----------------------------------------------------------------
006050* ONE PASS OF THE MAIN COUNTING LOOP - DECLARE WHOEVER IS ALREADY
006060* OVER QUOTA, OTHERWISE DROP THE CANDIDATE WITH THE FEWEST
006070* BALLOTS AND TRY AGAIN NEXT PASS.
006080*-----------------------------------------------------------------
006090 4000-MAIN-LOOP-I.
006100     PERFORM 4100-CHECK-QUOTA-I THRU 4100-CHECK-QUOTA-F.
006110     IF WK-QUOTA-MET
006120*       ONE OR MORE ACTIVE CANDIDATES ARE OVER THRESHOLD - SEAT
006130*       ALL OF THEM BEFORE COMING BACK AROUND FOR ANOTHER PASS.
006140        PERFORM 5000-DECLARE-WINNERS-I
006150                THRU 5000-DECLARE-WINNERS-F
006160     ELSE
006170*       NOBODY IS OVER THRESHOLD YET - THIN THE FIELD BY
006180*       ELIMINATING WHOEVER HAS THE FEWEST BALLOTS.
006190        PERFORM 6100-FIND-LOWEST-I THRU 6100-FIND-LOWEST-F
006200        PERFORM 6000-ELIMINATE-CAND-I
006210                THRU 6000-ELIMINATE-CAND-F
006220     END-IF.
006230*    RECORD THIS PASS'S RESULTS AS THE NEXT COLUMN OF THE GRID
006240*    REGARDLESS OF WHICH BRANCH ABOVE RAN.
006250     PERFORM 7000-SNAPSHOT-I THRU 7000-SNAPSHOT-F.
006260 4000-MAIN-LOOP-F.
006270     EXIT.
006280
006290*-----------------------------------------------------------------
006300* TRUE THE MOMENT ANY ACTIVE CANDIDATE'S PILE REACHES QUOTA - USED
006310* TO DECIDE WHETHER THIS PASS OF THE MAIN LOOP DECLARES A WINNER
006320* OR HAS TO FALL BACK ON ELIMINATING THE LOWEST CANDIDATE.
006330*-----------------------------------------------------------------
006340 4100-CHECK-QUOTA-I.
006350*    ASSUME NOBODY IS OVER QUOTA UNTIL THE SCAN SAYS OTHERWISE.
006360     SET WK-QUOTA-NOT-MET TO TRUE.
006370*    ONE CANDIDATE OVER THRESHOLD IS ENOUGH TO STOP THE SCAN -
006380*    5000-DECLARE-WINNERS-I HANDLES SEATING EVERY ONE OF THEM.
006390     PERFORM 4110-COMPARE-QUOTA-I THRU 4110-COMPARE-QUOTA-F
006400             VARYING WK-SRCH-IX FROM 1 BY 1
006410                UNTIL WK-SRCH-IX > WK-CANDIDATE-TOTAL
006420                   OR WK-QUOTA-MET.
006430 4100-CHECK-QUOTA-F.
006440     EXIT.
006450
006460* ONE CANDIDATE'S TEST AGAINST QUOTA - INACTIVE (ALREADY SEATED
006470* OR ELIMINATED) CANDIDATES ARE SKIPPED OUTRIGHT.
006480 4110-COMPARE-QUOTA-I.
006490*    A SEATED WINNER OR AN ELIMINATED CANDIDATE IS NOT ACTIVE
006500*    AND IS SKIPPED WITHOUT EVER LOOKING AT ITS BALLOT COUNT.
006510     IF CAN-ACTIVE (WK-SRCH-IX)
006520        IF CAN-COUNT (WK-SRCH-IX) >= WK-QUOTA
006530           SET WK-QUOTA-MET TO TRUE
006540        END-IF
006550     END-IF.
006560 4110-COMPARE-QUOTA-F.
006570     EXIT.
006580*-----------------------------------------------------------------
006590* SCAN FOR EVERY ACTIVE CANDIDATE AT OR OVER QUOTA, ELECT EACH
006600* ONE FOUND, AND START THE SCAN OVER SO A CANDIDATE PUSHED OVER
006610* QUOTA BY A SURPLUS TRANSFER IS ALSO CAUGHT IN THIS SAME PASS.
006620*-----------------------------------------------------------------
006630 5000-DECLARE-WINNERS-I.
006640*    START AT THE TOP OF THE CANDIDATE LIST EACH TIME THROUGH -
006650*    A SEAT JUST FILLED MAY HAVE PUSHED AN EARLIER CANDIDATE OVER
006660*    QUOTA VIA THE SURPLUS TRANSFER THAT JUST RAN.
006670     SET CAN-IX TO 1.
006680 5000-DECLARE-WINNERS-2.
006690     IF CAN-IX > WK-CANDIDATE-TOTAL
006700        GO TO 5000-DECLARE-WINNERS-F
006710     END-IF.
006720     IF CAN-ACTIVE (CAN-IX) AND CAN-COUNT (CAN-IX) >= WK-QUOTA
006730*       SEAT THIS ONE, THEN GO BACK TO THE TOP OF THE LIST - DO
006740*       NOT SIMPLY STEP ON TO THE NEXT SUBSCRIPT.
006750        PERFORM 5100-SEAT-ONE-I THRU 5100-SEAT-ONE-F
006760        SET CAN-IX TO 1
006770        GO TO 5000-DECLARE-WINNERS-2
006780     END-IF.
006790     SET CAN-IX UP BY 1.
006800     GO TO 5000-DECLARE-WINNERS-2.
006810 5000-DECLARE-WINNERS-F.
006820     EXIT.
006830
006840*-----------------------------------------------------------------
006850* SEAT ONE CANDIDATE - NARRATE THE ELECTION, MARK THE CANDIDATE A
006860* WINNER, BUMP THE WINNER COUNT AND RECORD THE ORDER OF ELECTION,
006870* THEN (IF SEATS ARE STILL OPEN) STRIP THE WINNER'S NAME OFF
006880* EVERYONE ELSE'S BALLOTS AND HAND THE SURPLUS OFF FOR TRANSFER.
006890*-----------------------------------------------------------------
006900 5100-SEAT-ONE-I.
006910*    THE "IS ELECTED" LINE GOES ON THE REPORT BEFORE ANYTHING
006920*    ELSE HAPPENS TO THE CANDIDATE'S COUNTERS.
006930     MOVE SPACES TO WK-NARR-LINE.
006940     STRING CAN-NAME (CAN-IX) DELIMITED BY '  '
006950            ' is elected' DELIMITED BY SIZE
006960            INTO WK-NARR-LINE
006970     END-STRING.
006980     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
006990
007000     SET CAN-WINNER (CAN-IX) TO TRUE.
007010     ADD 1 TO WK-WINNERS.
007020     MOVE WK-WINNERS TO CAN-ELECT-SEQ (CAN-IX).
007030     SUBTRACT 1 FROM WK-ACTIVE-TOTAL.
007040
007050*    NO SENSE STRIPPING NAMES OR CHASING A SURPLUS WHEN THIS WAS
007060*    THE LAST OPEN SEAT - THE COUNT IS OVER THE MOMENT IT FILLS.
007070     IF WK-WINNERS < WK-SEATS-TO-FILL
007080        PERFORM 5200-STRIP-NAME-ALL-I
007090                THRU 5200-STRIP-NAME-ALL-F
007100        PERFORM 5500-TRANSFER-SURPLUS-I
007110                THRU 5500-TRANSFER-SURPLUS-F
007120     END-IF.
007130 5100-SEAT-ONE-F.
007140     EXIT.
007150*-----------------------------------------------------------------
007160* STRIP THE JUST-SEATED OR JUST-ELIMINATED CANDIDATE'S NAME OUT OF
007170* EVERY BALLOT STILL ACTIVE ON SOME *OTHER* CANDIDATE'S PILE.  A
007180* BALLOT STILL SITTING ON THE CANDIDATE'S OWN PILE KEEPS THE NAME
007190* HERE - IT ONLY COMES OFF WHEN THAT ONE BALLOT IS ACTUALLY MOVED,
007200* IN 5520-TRANSFER-ONE-I OR 6070-NEXT-PREF-I - SO MOVABILITY IS
007210* JUDGED AGAINST THE ORIGINAL PREFERENCE COUNT, NOT ONE ALREADY
007220* SHORT A NAME.
007230* 2006-04-04 RDH 0096  NO LONGER STRIPS THE CANDIDATE'S OWN PILE
007240*                      HERE (TKT 6002) - A BALLOT NAMING THE
007250*                      WINNER PLUS EXACTLY ONE OTHER CANDIDATE WAS
007260*                      COMING UP ONE NAME SHORT AT THE MOVABILITY
007270*                      TEST AND WAS BEING SKIPPED FOR SURPLUS.
007280*-----------------------------------------------------------------
007290 5200-STRIP-NAME-ALL-I.
007300*    EVERY BALLOT ON THE TABLE GETS A LOOK, REGARDLESS OF WHOSE
007310*    PILE IT IS CURRENTLY SITTING ON.
007320     PERFORM 5210-ONE-BALLOT-STRIP-I
007330             THRU 5210-ONE-BALLOT-STRIP-F
007340             VARYING BAL-IX FROM 1 BY 1
007350                     UNTIL BAL-IX > WK-BALLOT-VALID-TOTAL.
007360 5200-STRIP-NAME-ALL-F.
007370     EXIT.
007380
007390* ONLY A BALLOT OWNED BY SOME OTHER ACTIVE CANDIDATE IS STRIPPED
007400* HERE - CAN-IX IS THE CANDIDATE JUST SEATED OR ELIMINATED.
007410 5210-ONE-BALLOT-STRIP-I.
007420*    SKIP AN EXHAUSTED BALLOT (OWNER ZERO) AND SKIP THE
007430*    CANDIDATE'S OWN PILE - SEE THE BANNER ABOVE FOR WHY.
007440     IF BAL-OWNER (BAL-IX) NOT = ZERO
007450        AND BAL-OWNER (BAL-IX) NOT = CAN-IX
007460        PERFORM 5220-FIND-IN-BALLOT-I
007470                THRU 5220-FIND-IN-BALLOT-F
007480     END-IF.
007490 5210-ONE-BALLOT-STRIP-F.
007500     EXIT.
007510
007520* SCAN ONE BALLOT'S REMAINING PREFERENCES FOR THE NAME BEING
007530* STRIPPED - THE SCAN STOPS AS SOON AS IT IS FOUND AND SHIFTED
007540* OUT, SINCE A VALID BALLOT NEVER NAMES THE SAME CANDIDATE TWICE.
007550 5220-FIND-IN-BALLOT-I.
007560     SET WK-NAME-NOT-STRIPPED TO TRUE.
007570*    STOP THE SCAN THE INSTANT THE NAME IS FOUND AND SHIFTED
007580*    OUT - NO BALLOT EVER NAMES THE SAME CANDIDATE TWICE.
007590     PERFORM 5230-COMPARE-I THRU 5230-COMPARE-F
007600             VARYING PRF-IX FROM 1 BY 1
007610                UNTIL PRF-IX > BAL-PREF-COUNT (BAL-IX)
007620                   OR WK-NAME-STRIPPED.
007630 5220-FIND-IN-BALLOT-F.
007640     EXIT.
007650
007660* ONE SLOT OF THE SCAN - COMPARES AGAINST THE NAME BEING STRIPPED.
007670 5230-COMPARE-I.
007680*    A MATCH SHIFTS THE REST OF THE LIST LEFT ONE SLOT AND
007690*    CLOSES THE GAP LEFT BY THE STRIPPED NAME.
007700     IF BAL-PREF-NAME (BAL-IX PRF-IX) = CAN-NAME (CAN-IX)
007710        PERFORM 5240-SHIFT-I THRU 5240-SHIFT-F
007720        SET WK-NAME-STRIPPED TO TRUE
007730     END-IF.
007740 5230-COMPARE-F.
007750     EXIT.
007760
007770* CLOSE THE GAP LEFT BY A STRIPPED NAME - EVERY SLOT BEHIND IT
007780* MOVES UP ONE, AND THE PREFERENCE COUNT DROPS BY ONE.
007790 5240-SHIFT-I.
007800*    STARTS FROM WHEREVER PRF-IX WAS LEFT BY THE CALLER, NOT
007810*    FROM SLOT ONE - THAT LETS 5520-TRANSFER-ONE-I REUSE THIS
007820*    SAME SHIFT TO STRIP A KNOWN FRONT-OF-LIST NAME.
007830     PERFORM 5250-MOVE-ONE-I THRU 5250-MOVE-ONE-F
007840             VARYING PRF-IX FROM PRF-IX BY 1
007850                UNTIL PRF-IX >= BAL-PREF-COUNT (BAL-IX).
007860     SUBTRACT 1 FROM BAL-PREF-COUNT (BAL-IX).
007870 5240-SHIFT-F.
007880     EXIT.
007890
007900* ONE SLOT OF THE CLOSE-THE-GAP SHIFT.
007910 5250-MOVE-ONE-I.
007920*    ONE SLOT PULLS ITS SUCCESSOR'S NAME DOWN OVER ITSELF -
007930*    REPEATED BY THE CALLER UNTIL THE WHOLE TAIL HAS SHIFTED UP.
007940     MOVE BAL-PREF-NAME (BAL-IX PRF-IX + 1)
007950       TO BAL-PREF-NAME (BAL-IX PRF-IX).
007960 5250-MOVE-ONE-F.
007970     EXIT.
007980*-----------------------------------------------------------------
007990* SURPLUS TRANSFER - BALLOTS STILL ON THE WINNER'S OWN PILE WITH
008000* AT LEAST TWO NAMES LEFT (THE WINNER ITSELF PLUS ONE OR MORE
008010* OTHER CANDIDATES STILL NAMED) ARE "MOVABLE".  THE SURPLUS IS
008020* PICKED FROM THAT LIST AT RANDOM, NOT TAKEN OFF THE TOP OF THE
008030* PILE, AND THE WINNER'S OWN NAME IS NOT STRIPPED OFF UNTIL A
008040* BALLOT IS ACTUALLY DRAWN FOR TRANSFER (5520-TRANSFER-ONE-I).
008050*-----------------------------------------------------------------
008060 5500-TRANSFER-SURPLUS-I.
008070*    A WINNER SEATED EXACTLY AT QUOTA HAS NO SURPLUS TO CHASE.
008080     COMPUTE WK-SURPLUS = CAN-COUNT (CAN-IX) - WK-QUOTA.
008090     IF WK-SURPLUS > ZERO
008100        MOVE ZERO TO WK-MOVABLE-COUNT
008110        PERFORM 5510-FIND-MOVABLE-I THRU 5510-FIND-MOVABLE-F
008120                VARYING BAL-IX FROM 1 BY 1
008130                        UNTIL BAL-IX > WK-BALLOT-VALID-TOTAL
008140*       NEVER TRANSFER MORE BALLOTS THAN THE PILE CAN SUPPLY -
008150*       A SHORT MOVABLE LIST CAPS THE TRANSFER AT WHAT IS THERE.
008160        IF WK-MOVABLE-COUNT < WK-SURPLUS
008170           MOVE WK-MOVABLE-COUNT TO WK-TRANSFER-COUNT
008180        ELSE
008190           MOVE WK-SURPLUS TO WK-TRANSFER-COUNT
008200        END-IF
008210        PERFORM 5520-TRANSFER-ONE-I THRU 5520-TRANSFER-ONE-F
008220                WK-TRANSFER-COUNT TIMES
008230     END-IF.
008240 5500-TRANSFER-SURPLUS-F.
008250     EXIT.
008260
008270* A BALLOT COUNTS AS MOVABLE WHILE IT STILL NAMES THE WINNER PLUS
008280* ONE OR MORE OTHERS - THE WINNER'S OWN NAME IS STILL SITTING IN
008290* PREFERENCE SLOT ONE AT THIS POINT, SO "2 OR MORE NAMES LEFT"
008300* MEANS "AT LEAST ONE NAME BESIDES THE WINNER".
008310 5510-FIND-MOVABLE-I.
008320*    ONLY BALLOTS STILL SITTING ON THE WINNER'S OWN PILE ARE
008330*    CANDIDATES FOR THIS DRAW - A BALLOT ALREADY MOVED ON IS OF
008340*    NO FURTHER INTEREST TO THIS WINNER'S SURPLUS.
008350     IF BAL-OWNER (BAL-IX) = CAN-IX
008360        IF BAL-PREF-COUNT (BAL-IX) >= 2
008370           ADD 1 TO WK-MOVABLE-COUNT
008380           SET MOV-IX TO WK-MOVABLE-COUNT
008390           SET WK-MOVABLE-ENTRY (MOV-IX) TO BAL-IX
008400        END-IF
008410     END-IF.
008420 5510-FIND-MOVABLE-F.
008430     EXIT.
008440*-----------------------------------------------------------------
008450* ONE DRAW - PICK AN ENTRY OFF THE MOVABLE LIST, RETIRE IT BY
008460* SWAPPING IN THE LAST UNUSED ENTRY, STRIP THE WINNER'S OWN NAME
008470* OFF THE FRONT OF THAT ONE BALLOT (5240-SHIFT-I, THE SAME SHIFT
008480* 5200-STRIP-NAME-ALL-I USES ON EVERYBODY ELSE'S BALLOTS), THEN
008490* MOVE IT ON TO ITS NEXT SURVIVING PREFERENCE AND NARRATE THE
008500* MOVE THE SAME AS ANY OTHER BALLOT SHIFTING STACKS.
008510* 2006-04-04 RDH 0096  NOW STRIPS THE WINNER'S NAME HERE, AT THE
008520*                      MOMENT OF TRANSFER, INSTEAD OF UP FRONT IN
008530*                      5200-STRIP-NAME-ALL-I (TKT 6002), AND NOW
008540*                      NARRATES EACH TRANSFERRED BALLOT - THE
008550*                      BOARD OF ELECTIONS WANTED SURPLUS MOVES IN
008560*                      THE LOG THE SAME AS EVERY OTHER MOVE.
008570*-----------------------------------------------------------------
008580 5520-TRANSFER-ONE-I.
008590*    DRAW ONE ENTRY OFF THE MOVABLE LIST, THEN RETIRE THE SLOT BY
008600*    SWAPPING IN WHATEVER ENTRY WAS LAST ON THE LIST - THE LIST
008610*    NEVER NEEDS TO BE SHUFFLED DOWN, ONLY SHORTENED BY ONE.
008620     PERFORM 9700-PICK-RANDOM-I THRU 9700-PICK-RANDOM-F.
008630     SET MOV-IX TO WK-PICK-INDEX.
008640     SET BAL-IX TO WK-MOVABLE-ENTRY (MOV-IX).
008650     SET MOV-IX2 TO WK-MOVABLE-COUNT.
008660     MOVE WK-MOVABLE-ENTRY (MOV-IX2) TO WK-MOVABLE-ENTRY (MOV-IX).
008670     SUBTRACT 1 FROM WK-MOVABLE-COUNT.
008680
008690     SUBTRACT 1 FROM CAN-COUNT (CAN-IX).
008700*    STRIP THE WINNER'S OWN NAME OFF THIS ONE BALLOT NOW THAT IT
008710*    HAS ACTUALLY BEEN DRAWN FOR TRANSFER - PRF-IX SEEDED TO 1
008720*    REUSES THE SAME GAP-CLOSING SHIFT 5200-STRIP-NAME-ALL-I USES.
008730     SET PRF-IX TO 1.
008740     PERFORM 5240-SHIFT-I THRU 5240-SHIFT-F.
008750     MOVE BAL-PREF-NAME (BAL-IX 1) TO WK-SEARCH-NAME.
008760     PERFORM 3120-FIND-CAND-I THRU 3120-FIND-CAND-F.
008770     IF WK-FOUND-IX NOT = ZERO
008780        MOVE WK-FOUND-IX TO BAL-OWNER (BAL-IX)
008790        ADD 1 TO CAN-COUNT (WK-FOUND-IX)
008800     ELSE
008810        MOVE ZERO TO BAL-OWNER (BAL-IX)
008820        ADD 1 TO WK-EXHAUSTED-TOTAL
008830     END-IF.
008840     PERFORM 8050-NARRATE-BALLOT-I THRU 8050-NARRATE-BALLOT-F.
008850 5520-TRANSFER-ONE-F.
008860     EXIT.
008870*-----------------------------------------------------------------
008880* A SMALL LINEAR-CONGRUENTIAL DRAW, SEEDED FROM THE WALL CLOCK
008890* AT START-UP.  NOT CRYPTOGRAPHIC - IT ONLY HAS TO PICK ONE OF
008900* THE MOVABLE BALLOTS WITHOUT FAVORING THE TOP OF THE PILE.
008910*-----------------------------------------------------------------
008920 9700-PICK-RANDOM-I.
008930*    CHURN THE SEED, FOLD IT DOWN MOD 9973, THEN MOD IT AGAIN
008940*    AGAINST HOWEVER MANY MOVABLE BALLOTS ARE LEFT ON THE LIST -
008950*    THE PLUS ONE MAKES THE RESULT A 1-BASED SUBSCRIPT.
008960     COMPUTE WK-RANDOM-SEED = (WK-RANDOM-SEED * 31 + 17).
008970     DIVIDE WK-RANDOM-SEED BY 9973 GIVING WK-RANDOM-QUOTIENT
008980             REMAINDER WK-RANDOM-SEED.
008990     DIVIDE WK-RANDOM-SEED BY WK-MOVABLE-COUNT
009000             GIVING WK-RANDOM-QUOTIENT REMAINDER WK-PICK-INDEX.
009010     ADD 1 TO WK-PICK-INDEX.
009020 9700-PICK-RANDOM-F.
009030     EXIT.
009040*-----------------------------------------------------------------
009050* ELIMINATE ONE CANDIDATE (CAN-IX SET BY THE CALLER) - STRIP ITS
009060* NAME FROM EVERY BALLOT, THEN SEND ITS OWN PILE ON TO EACH
009070* BALLOT'S NEXT SURVIVING PREFERENCE OR TO EXHAUSTED.
009080*-----------------------------------------------------------------
009090 6000-ELIMINATE-CAND-I.
009100*    "IS ELIMINATED" GOES ON THE REPORT FIRST, THEN THE
009110*    CANDIDATE'S NAME COMES OFF EVERYONE ELSE'S BALLOTS BEFORE
009120*    THE CANDIDATE'S OWN PILE IS SENT DOWN THE PREFERENCE LIST.
009130     MOVE SPACES TO WK-NARR-LINE.
009140     STRING CAN-NAME (CAN-IX) DELIMITED BY '  '
009150            ' is eliminated' DELIMITED BY SIZE
009160            INTO WK-NARR-LINE
009170     END-STRING.
009180     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
009190
009200     SET CAN-ELIMINATED (CAN-IX) TO TRUE.
009210     SUBTRACT 1 FROM WK-ACTIVE-TOTAL.
009220     PERFORM 5200-STRIP-NAME-ALL-I
009230             THRU 5200-STRIP-NAME-ALL-F.
009240     PERFORM 6050-REDISTRIBUTE-I THRU 6050-REDISTRIBUTE-F.
009250 6000-ELIMINATE-CAND-F.
009260     EXIT.
009270
009280*-----------------------------------------------------------------
009290* WALK THE ELIMINATED CANDIDATE'S OWN PILE, ONE BALLOT AT A TIME,
009300* AND SEND EACH ONE ON TO ITS NEXT SURVIVING PREFERENCE.
009310*-----------------------------------------------------------------
009320 6050-REDISTRIBUTE-I.
009330*    THE WHOLE BALLOT TABLE IS SCANNED, NOT JUST THE ELIMINATED
009340*    CANDIDATE'S OWN PILE - 6060-ONE-BALLOT-SHIFT-I FILTERS.
009350     PERFORM 6060-ONE-BALLOT-SHIFT-I
009360             THRU 6060-ONE-BALLOT-SHIFT-F
009370             VARYING BAL-IX FROM 1 BY 1
009380                     UNTIL BAL-IX > WK-BALLOT-VALID-TOTAL.
009390 6050-REDISTRIBUTE-F.
009400     EXIT.
009410
009420* ONLY BALLOTS STILL OWNED BY THE JUST-ELIMINATED CANDIDATE ARE
009430* REDISTRIBUTED HERE - EVERYONE ELSE'S PILE IS UNTOUCHED.
009440 6060-ONE-BALLOT-SHIFT-I.
009450*    A BALLOT NOT CURRENTLY OWNED BY THE ELIMINATED CANDIDATE IS
009460*    LEFT COMPLETELY ALONE ON THIS PASS.
009470     IF BAL-OWNER (BAL-IX) = CAN-IX
009480        PERFORM 6070-NEXT-PREF-I THRU 6070-NEXT-PREF-F
009490     END-IF.
009500 6060-ONE-BALLOT-SHIFT-F.
009510     EXIT.
009520*-----------------------------------------------------------------
009530* WALK A REDISTRIBUTED BALLOT'S REMAINING NAMES UNTIL ONE STILL
009540* BELONGS TO AN ACTIVE CANDIDATE, DROPPING ANY NAME ALREADY
009550* DECIDED (A WINNER OR AN EARLIER ELIMINATION) ALONG THE WAY.
009560* 2006-04-04 RDH 0096  BOTH PLACES THIS PARAGRAPH SETTLES A
009570*                      BALLOT ON A NEW OWNER NOW NARRATE THE MOVE
009580*                      (TKT 6002) - ELIMINATION REDISTRIBUTION WAS
009590*                      THE ONLY BALLOT MOVEMENT IN THE WHOLE RUN
009600*                      THAT NEVER SHOWED UP IN THE VOTING REPORT.
009610 6070-NEXT-PREF-I.
009620*    NO NAMES LEFT ON THE BALLOT AT ALL - IT GOES ON THE
009630*    EXHAUSTED PILE AND THE MOVE IS NARRATED LIKE ANY OTHER.
009640     IF BAL-PREF-COUNT (BAL-IX) = ZERO
009650        MOVE ZERO TO BAL-OWNER (BAL-IX)
009660        ADD 1 TO WK-EXHAUSTED-TOTAL
009670        PERFORM 8050-NARRATE-BALLOT-I THRU 8050-NARRATE-BALLOT-F
009680        GO TO 6070-NEXT-PREF-F
009690     END-IF.
009700
009710     MOVE BAL-PREF-NAME (BAL-IX 1) TO WK-SEARCH-NAME.
009720     PERFORM 3120-FIND-CAND-I THRU 3120-FIND-CAND-F.
009730
009740*    A NAME NOT ON THE CANDIDATE LIST AT ALL SHOULD NEVER HAPPEN
009750*    ON A BALLOT STVRDR ALREADY VALIDATED, BUT THE PARAGRAPH
009760*    BAILS OUT RATHER THAN LOOP FOREVER IF IT DOES.
009770     IF WK-FOUND-IX = ZERO
009780        GO TO 6070-NEXT-PREF-F
009790     END-IF.
009800
009810*    STILL ACTIVE - SETTLE THE BALLOT HERE.  NOT ACTIVE (A
009820*    WINNER OR AN EARLIER ELIMINATION) - DISCARD THE FRONT NAME
009830*    AND LOOP BACK TO TRY THE NEXT ONE.
009840     IF CAN-ACTIVE (WK-FOUND-IX)
009850        MOVE WK-FOUND-IX TO BAL-OWNER (BAL-IX)
009860        ADD 1 TO CAN-COUNT (WK-FOUND-IX)
009870        PERFORM 8050-NARRATE-BALLOT-I THRU 8050-NARRATE-BALLOT-F
009880     ELSE
009890        PERFORM 6080-DISCARD-FRONT-I
009900                THRU 6080-DISCARD-FRONT-F
009910        GO TO 6070-NEXT-PREF-I
009920     END-IF.
009930 6070-NEXT-PREF-F.
009940     EXIT.
009950
009960* DROP A DEAD NAME (A WINNER OR AN EARLIER ELIMINATION) OFF THE
009970* FRONT OF THE PREFERENCE LIST SO THE SEARCH FOR A LIVE CANDIDATE
009980* CAN CONTINUE WITH WHAT IS LEFT.
009990 6080-DISCARD-FRONT-I.
010000*    ALWAYS STARTS THE SHIFT FROM SLOT ONE - IT IS ALWAYS THE
010010*    FRONT NAME BEING THROWN AWAY HERE, NEVER A MIDDLE ONE.
010020     PERFORM 5250-MOVE-ONE-I THRU 5250-MOVE-ONE-F
010030             VARYING PRF-IX FROM 1 BY 1
010040                UNTIL PRF-IX >= BAL-PREF-COUNT (BAL-IX).
010050     SUBTRACT 1 FROM BAL-PREF-COUNT (BAL-IX).
010060 6080-DISCARD-FRONT-F.
010070     EXIT.
010080*-----------------------------------------------------------------
010090* FIND THE ACTIVE CANDIDATE WITH THE FEWEST BALLOTS.  THE SCAN
010100* RUNS FRONT TO BACK AND ONLY REPLACES THE CANDIDATE ON A
010110* STRICT "<", SO THE EARLIEST-LISTED CANDIDATE WINS EVERY TIE.
010120*-----------------------------------------------------------------
010130 6100-FIND-LOWEST-I.
010140*    9999 IS BIGGER THAN ANY POSSIBLE BALLOT COUNT, SO THE FIRST
010150*    ACTIVE CANDIDATE THE SCAN HITS ALWAYS BEATS IT.
010160     MOVE 9999 TO WK-LOWEST-COUNT.
010170     MOVE ZERO TO WK-LOWEST-IX.
010180     PERFORM 6110-COMPARE-LOWEST-I THRU 6110-COMPARE-LOWEST-F
010190             VARYING WK-SRCH-IX FROM 1 BY 1
010200                     UNTIL WK-SRCH-IX > WK-CANDIDATE-TOTAL.
010210     SET CAN-IX TO WK-LOWEST-IX.
010220 6100-FIND-LOWEST-F.
010230     EXIT.
010240
010250* ONE CANDIDATE'S TEST AGAINST THE RUNNING LOW - THE STRICT "<"
010260* MEANS A TIE ALWAYS KEEPS WHOEVER WAS FOUND FIRST.
010270 6110-COMPARE-LOWEST-I.
010280*    A SEATED OR ELIMINATED CANDIDATE NEVER COMPETES FOR LAST
010290*    PLACE - ONLY THE STILL-ACTIVE LIST IS IN THIS RACE.
010300     IF CAN-ACTIVE (WK-SRCH-IX)
010310        IF CAN-COUNT (WK-SRCH-IX) < WK-LOWEST-COUNT
010320           MOVE CAN-COUNT (WK-SRCH-IX) TO WK-LOWEST-COUNT
010330           MOVE WK-SRCH-IX TO WK-LOWEST-IX
010340        END-IF
010350     END-IF.
010360 6110-COMPARE-LOWEST-F.
010370     EXIT.
010380*-----------------------------------------------------------------
010390* RECORD ONE COLUMN OF THE ROUND-BY-ROUND GRID - ONE CELL PER
010400* CANDIDATE ROW PLUS THE EXHAUSTED ROW, LAID DOWN LEFT TO RIGHT
010410* AS THE COUNT PROGRESSES.
010420*-----------------------------------------------------------------
010430 7000-SNAPSHOT-I.
010440*    ONE MORE COLUMN OF THE GRID EVERY TIME THIS PARAGRAPH RUNS -
010450*    ONCE AFTER EVERY PASS OF THE MAIN COUNTING LOOP.
010460     ADD 1 TO WK-GRID-ROUND-COUNT.
010470     MOVE WK-CANDIDATE-TOTAL TO WK-GRID-CANDIDATE-COUNT.
010480     PERFORM 7010-ONE-ROW-I THRU 7010-ONE-ROW-F
010490             VARYING GRD-ROW-IX FROM 1 BY 1
010500                     UNTIL GRD-ROW-IX > WK-CANDIDATE-TOTAL.
010510
010520*    ROW 11 IS ALWAYS THE EXHAUSTED-BALLOT ROW, ONE PAST THE
010530*    LAST POSSIBLE CANDIDATE ROW.
010540     SET GRD-ROW-IX TO 11.
010550     MOVE 'Exhausted' TO GRD-ROW-NAME (GRD-ROW-IX).
010560     MOVE WK-EXHAUSTED-TOTAL TO WK-CELL-RAW.
010570     MOVE WK-CELL-DISPLAY
010580       TO GRD-CELL (GRD-ROW-IX WK-GRID-ROUND-COUNT).
010590 7000-SNAPSHOT-F.
010600     EXIT.
010610
010620* ONE CANDIDATE'S CELL FOR THIS ROUND - SHOWS THE RAW COUNT, THE
010630* COUNT WITH A TRAILING ASTERISK FOR A WINNER, OR A BARE "E" ONCE
010640* THE CANDIDATE HAS BEEN ELIMINATED.
010650 7010-ONE-ROW-I.
010660     MOVE CAN-NAME (GRD-ROW-IX) TO GRD-ROW-NAME (GRD-ROW-IX).
010670     IF CAN-WINNER (GRD-ROW-IX)
010680*       A WINNER'S CELL CARRIES ITS FINAL COUNT WITH A TRAILING
010690*       ASTERISK, EVEN IN A LATER ROUND WHERE THE COUNT NO
010700*       LONGER CHANGES.
010710        MOVE CAN-COUNT (GRD-ROW-IX) TO WK-CELL-RAW
010720        STRING WK-CELL-DISPLAY DELIMITED BY SIZE
010730               ' *' DELIMITED BY SIZE
010740               INTO GRD-CELL (GRD-ROW-IX WK-GRID-ROUND-COUNT)
010750        END-STRING
010760     ELSE
010770        IF CAN-ELIMINATED (GRD-ROW-IX)
010780*          AN ELIMINATED CANDIDATE'S CELL IS A BARE "E" FROM
010790*          THE ROUND OF ELIMINATION ONWARD - NO COUNT IS SHOWN.
010800           MOVE 'E' TO GRD-CELL (GRD-ROW-IX WK-GRID-ROUND-COUNT)
010810        ELSE
010820           MOVE CAN-COUNT (GRD-ROW-IX) TO WK-CELL-RAW
010830           MOVE WK-CELL-DISPLAY
010840             TO GRD-CELL (GRD-ROW-IX WK-GRID-ROUND-COUNT)
010850        END-IF
010860     END-IF.
010870 7010-ONE-ROW-F.
010880     EXIT.
010890*-----------------------------------------------------------------
010900* WRITE THE FULL REPORT - FINISH TOTALS, THE ROUND GRID, AND THE
010910* WINNER LINE - ALL IN ONE PASS AT THE VERY END OF THE COUNT.
010920*-----------------------------------------------------------------
010930 8000-PRINT-REPORT-I.
010940*    THE COMPLETION LINE COMES FIRST, THEN THE THRESHOLD, THEN
010950*    THE GRID ITSELF FRAMED TOP AND BOTTOM BY THE SAME BOX-RULE
010960*    LINE, THEN THE LIST OF WINNERS IN ELECTION ORDER.
010970     PERFORM 8005-COMPLETE-I THRU 8005-COMPLETE-F.
010980
010990     MOVE SPACES TO WK-NARR-LINE.
011000     STRING 'Final results:' DELIMITED BY SIZE INTO WK-NARR-LINE
011010     END-STRING.
011020     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
011030
011040*    THE THRESHOLD NEVER CHANGES DURING THE COUNT, SO IT ONLY
011050*    NEEDS TO BE PRINTED ONCE, HERE AT THE VERY END.
011060     MOVE WK-QUOTA TO WK-EDIT-COUNT.
011070     MOVE SPACES TO WK-NARR-LINE.
011080     STRING 'Threshold = ' DELIMITED BY SIZE
011090            WK-EDIT-COUNT DELIMITED BY SIZE
011100            INTO WK-NARR-LINE
011110     END-STRING.
011120     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
011130
011140*    RULE - HEADER - RULE - EVERY ROW, INCLUDING THE EXHAUSTED
011150*    ROW AT SUBSCRIPT 11 - RULE.  THE SAME BOX-RULE PARAGRAPH
011160*    DRAWS ALL THREE LINES.
011170     PERFORM 8100-GRID-BOX-I THRU 8100-GRID-BOX-F.
011180     PERFORM 8200-HEADER-LINE-I THRU 8200-HEADER-LINE-F.
011190     PERFORM 8100-GRID-BOX-I THRU 8100-GRID-BOX-F.
011200     PERFORM 8300-ONE-GRID-ROW-I THRU 8300-ONE-GRID-ROW-F
011210             VARYING GRD-ROW-IX FROM 1 BY 1
011220                     UNTIL GRD-ROW-IX > 11.
011230     PERFORM 8100-GRID-BOX-I THRU 8100-GRID-BOX-F.
011240
011250     PERFORM 8400-WINNERS-I THRU 8400-WINNERS-F.
011260 8000-PRINT-REPORT-F.
011270     EXIT.
011280*-----------------------------------------------------------------
011290* COMPLETION LINE - PRINTED WHETHER OR NOT EVERY SEAT WAS FILLED,
011300* WITH A SECOND LINE WHEN THE ACTIVE LIST RAN DRY BEFORE THE SEATS
011310* DID (RDH 0094 - OPERATIONS ASKED FOR AN UNMISTAKABLE MESSAGE ON
011320* THE CONSOLE INSTEAD OF MAKING THEM COUNT WINNER LINES).
011330*-----------------------------------------------------------------
011340 8005-COMPLETE-I.
011350     MOVE SPACES TO WK-NARR-LINE.
011360     STRING 'Counting complete.'
011370            DELIMITED BY SIZE INTO WK-NARR-LINE
011380     END-STRING.
011390     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
011400
011410*    A SHORTFALL MEANS THE ACTIVE LIST WAS DOWN TO FEWER
011420*    CANDIDATES THAN OPEN SEATS BEFORE EVERY SEAT WAS FILLED.
011430     IF WK-WINNERS < WK-SEATS-TO-FILL
011440        MOVE SPACES TO WK-NARR-LINE
011450        STRING 'The election could not be completed.'
011460               DELIMITED BY SIZE INTO WK-NARR-LINE
011470        END-STRING
011480        PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F
011490     END-IF.
011500 8005-COMPLETE-F.
011510     EXIT.
011520*-----------------------------------------------------------------
011530* PUT ONE LINE OF NARRATION BOTH ON THE OPERATOR CONSOLE AND ON
011540* THE PRINTED REPORT - EVERYTHING FROM THE ROUND-BY-ROUND STORY
011550* TO THE FINAL WINNER LIST FUNNELS THROUGH HERE.
011560 8010-NARRATE-I.
011570*    CONSOLE AND REPORT ALWAYS CARRY THE SAME TEXT - NEVER ONE
011580*    WITHOUT THE OTHER.
011590     DISPLAY WK-NARR-LINE.
011600     MOVE SPACES TO VOTE-RPT-REC.
011610     MOVE WK-NARR-LINE TO VOTE-RPT-REC.
011620     WRITE VOTE-RPT-REC.
011630     IF FS-RPT NOT = '00'
011640        DISPLAY '*STVTAB WRITE ERROR VOTERPT = ' FS-RPT
011650        MOVE 9999 TO RETURN-CODE
011660     END-IF.
011670 8010-NARRATE-F.
011680     EXIT.
011690*-----------------------------------------------------------------
011700* "MOVING BALLOT" NARRATION FOR ONE BALLOT - HEADER PLUS ITS
011710* COMPACTED PREFERENCE LIST.  SHARED BY INITIAL DISTRIBUTION,
011720* SURPLUS TRANSFER AND ELIMINATION REDISTRIBUTION - WHATEVER
011730* PARAGRAPH JUST FINISHED SETTLING BAL-IX ON A NEW OWNER (OR ON
011740* THE EXHAUSTED PILE) CALLS THIS ONE TO PUT THE MOVE ON RECORD.
011750*-----------------------------------------------------------------
011760 8050-NARRATE-BALLOT-I.
011770*    HEADER FIELD IDENTIFIES THE BALLOT, THEN ITS WHOLE
011780*    REMAINING PREFERENCE LIST IS APPENDED BY 8060-ADD-PREFS-I.
011790     MOVE SPACES TO WK-NARR-LINE.
011800     MOVE 1 TO WK-NARR-PTR.
011810     STRING 'Moving ballot: ' DELIMITED BY SIZE
011820            BAL-HEADER (BAL-IX) DELIMITED BY '  '
011830            ':' DELIMITED BY SIZE
011840            INTO WK-NARR-LINE
011850            WITH POINTER WK-NARR-PTR
011860     END-STRING.
011870     PERFORM 8060-ADD-PREFS-I THRU 8060-ADD-PREFS-F
011880             VARYING PRF-IX FROM 1 BY 1
011890                UNTIL PRF-IX > BAL-PREF-COUNT (BAL-IX).
011900     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
011910 8050-NARRATE-BALLOT-F.
011920     EXIT.
011930
011940* APPEND ONE PREFERENCE NAME TO THE "MOVING BALLOT" NARRATION
011950* LINE, WITH A COMMA AHEAD OF EVERY NAME PAST THE FIRST.
011960 8060-ADD-PREFS-I.
011970*    COMMA-SEPARATE THE NAMES BUT NEVER LEAD WITH ONE.
011980     IF PRF-IX > 1
011990        STRING ',' DELIMITED BY SIZE
012000               INTO WK-NARR-LINE
012010               WITH POINTER WK-NARR-PTR
012020        END-STRING
012030     END-IF.
012040*    NAME IS APPENDED TRIMMED OF ITS TRAILING SPACES SO THE
012050*    NARRATION LINE DOES NOT CARRY THE FULL TWENTY-BYTE FIELD.
012060     STRING BAL-PREF-NAME (BAL-IX PRF-IX) DELIMITED BY '  '
012070            INTO WK-NARR-LINE
012080            WITH POINTER WK-NARR-PTR
012090     END-STRING.
012100 8060-ADD-PREFS-F.
012110     EXIT.
012120* THE HORIZONTAL RULE LINE THAT FRAMES THE GRID TOP, MIDDLE
012130* (BETWEEN THE HEADER AND THE DATA ROWS) AND BOTTOM - ALWAYS
012140* THE SAME SHAPE, REGARDLESS OF HOW MANY ROUNDS ARE ON THE PAGE.
012150*-----------------------------------------------------------------
012160 8100-GRID-BOX-I.
012170     MOVE SPACES TO WK-BOX-LINE.
012180     MOVE 1 TO WK-BOX-PTR.
012190*    LEADING CORNER, THEN THE NAME-COLUMN SEGMENT, THEN ONE
012200*    SEGMENT PER ROUND STILL ON THE GRID.
012210     STRING '+' DELIMITED BY SIZE INTO WK-BOX-LINE
012220            WITH POINTER WK-BOX-PTR
012230     END-STRING.
012240     PERFORM 8110-ONE-SEGMENT-I THRU 8110-ONE-SEGMENT-F.
012250     PERFORM 8120-ONE-COLUMN-I THRU 8120-ONE-COLUMN-F
012260             VARYING GRD-ROW-IX FROM 1 BY 1
012270                     UNTIL GRD-ROW-IX > WK-GRID-ROUND-COUNT.
012280     DISPLAY WK-BOX-LINE.
012290     MOVE SPACES TO VOTE-RPT-REC.
012300     MOVE WK-BOX-LINE TO VOTE-RPT-REC.
012310     WRITE VOTE-RPT-REC.
012320     IF FS-RPT NOT = '00'
012330        DISPLAY '*STVTAB WRITE ERROR VOTERPT = ' FS-RPT
012340        MOVE 9999 TO RETURN-CODE
012350     END-IF.
012360 8100-GRID-BOX-F.
012370     EXIT.
012380
012390* ONE SEGMENT OF THE RULE LINE - THE NAME COLUMN'S DASHES, THEN
012400* ONE MORE SEGMENT PER ROUND STILL ON THE GRID.
012410 8110-ONE-SEGMENT-I.
012420*    TWENTY DASHES - THE SAME WIDTH AS THE NAME COLUMN ITSELF -
012430*    PLUS THE TRAILING CORNER CHARACTER THE NEXT SEGMENT BUTTS UP
012440*    AGAINST.
012450     STRING '--------------------+' DELIMITED BY SIZE
012460            INTO WK-BOX-LINE
012470            WITH POINTER WK-BOX-PTR
012480     END-STRING.
012490 8110-ONE-SEGMENT-F.
012500     EXIT.
012510
012520* ONE ROUND'S WORTH OF RULE - EIGHT DASHES AND A CORNER, THE SAME
012530* EIGHT-BYTE WIDTH AS A DATA CELL PLUS ITS DIVIDER.
012540 8120-ONE-COLUMN-I.
012550*    EIGHT DASHES - THE SAME WIDTH AS ONE ROUND'S DATA CELL, SO
012560*    THE RULE LINE STAYS IN STEP WITH THE HEADER AND DATA ROWS.
012570     STRING '--------+' DELIMITED BY SIZE
012580            INTO WK-BOX-LINE
012590            WITH POINTER WK-BOX-PTR
012600     END-STRING.
012610 8120-ONE-COLUMN-F.
012620     EXIT.
012630*-----------------------------------------------------------------
012640* THE HEADING ROW - "Names" OVER THE NAME COLUMN, THE ROUND
012650* NUMBER OVER EACH COUNT COLUMN.
012660*-----------------------------------------------------------------
012670 8200-HEADER-LINE-I.
012680     MOVE SPACES TO WK-HDR-LINE.
012690     MOVE 1 TO WK-BOX-PTR.
012700*    THE NAME COLUMN'S OWN HEADING, TWENTY-ONE BYTES WIDE TO
012710*    MATCH THE RULE LINE'S NAME SEGMENT PLUS ITS DIVIDER.
012720     STRING '|' DELIMITED BY SIZE
012730            '       Names        ' DELIMITED BY SIZE
012740            '|' DELIMITED BY SIZE
012750            INTO WK-HDR-LINE
012760            WITH POINTER WK-BOX-PTR
012770     END-STRING.
012780*    ONE ROUND NUMBER PER GRID COLUMN, BUILT UP THE SAME WAY THE
012790*    DATA ROWS BUILD UP ONE VOTE-COUNT CELL PER ROUND.
012800     PERFORM 8210-ONE-NUMBER-I THRU 8210-ONE-NUMBER-F
012810             VARYING GRD-ROW-IX FROM 1 BY 1
012820                     UNTIL GRD-ROW-IX > WK-GRID-ROUND-COUNT.
012830     DISPLAY WK-HDR-LINE.
012840*    THE HEADING LINE GOES TO THE REPORT FILE TOO - IT IS NOT
012850*    JUST CONSOLE CHATTER, IT IS PART OF THE PERMANENT RECORD.
012860     MOVE SPACES TO VOTE-RPT-REC.
012870     MOVE WK-HDR-LINE TO VOTE-RPT-REC.
012880     WRITE VOTE-RPT-REC.
012890     IF FS-RPT NOT = '00'
012900        DISPLAY '*STVTAB WRITE ERROR VOTERPT = ' FS-RPT
012910        MOVE 9999 TO RETURN-CODE
012920     END-IF.
012930 8200-HEADER-LINE-F.
012940     EXIT.
012950
012960* 2006-03-21 RDH 0095 - COLUMN NARROWED TO 8 CHARACTERS PLUS THE
012970* DIVIDER SO IT LINES UP WITH THE 8-BYTE DATA/RULE COLUMNS BELOW
012980* IT - THE OLD 3-AND-2 PADDING RAN ONE CHARACTER WIDE PER ROUND.
012990 8210-ONE-NUMBER-I.
013000*    CENTERED IN THE EIGHT-BYTE COLUMN - TWO SPACES, THE ROUND
013010*    NUMBER, TWO MORE SPACES, THEN THE DIVIDER.
013020     MOVE GRD-ROW-IX TO WK-EDIT-COUNT.
013030     STRING '  ' DELIMITED BY SIZE
013040            WK-EDIT-COUNT DELIMITED BY SIZE
013050            '  ' DELIMITED BY SIZE
013060            '|' DELIMITED BY SIZE
013070            INTO WK-HDR-LINE
013080            WITH POINTER WK-BOX-PTR
013090     END-STRING.
013100 8210-ONE-NUMBER-F.
013110     EXIT.
013120*-----------------------------------------------------------------
013130* ONE CANDIDATE (OR THE EXHAUSTED) ROW OF THE GRID, ONE 8-BYTE
013140* CELL PER ROUND, TRUNCATED WITH A TRAILING ">" WHEN A NAME OR
013150* CELL VALUE RUNS PAST ITS COLUMN.
013160*-----------------------------------------------------------------
013170 8300-ONE-GRID-ROW-I.
013180     MOVE SPACES TO WK-BOX-LINE.
013190     MOVE 1 TO WK-BOX-PTR.
013200     STRING '|' DELIMITED BY SIZE
013210            INTO WK-BOX-LINE
013220            WITH POINTER WK-BOX-PTR
013230     END-STRING.
013240*    NAME COLUMN FIRST, THEN ONE CELL PER ROUND STILL ON THE
013250*    GRID - GRD-ROW-IX PICKS THE ROW, WK-SRCH-IX WALKS ACROSS IT.
013260     PERFORM 8310-CELL-NAME-I THRU 8310-CELL-NAME-F.
013270     PERFORM 8320-ONE-CELL-I THRU 8320-ONE-CELL-F
013280             VARYING WK-SRCH-IX FROM 1 BY 1
013290                     UNTIL WK-SRCH-IX > WK-GRID-ROUND-COUNT.
013300     DISPLAY WK-BOX-LINE.
013310     MOVE SPACES TO VOTE-RPT-REC.
013320     MOVE WK-BOX-LINE TO VOTE-RPT-REC.
013330     WRITE VOTE-RPT-REC.
013340     IF FS-RPT NOT = '00'
013350        DISPLAY '*STVTAB WRITE ERROR VOTERPT = ' FS-RPT
013360        MOVE 9999 TO RETURN-CODE
013370     END-IF.
013380 8300-ONE-GRID-ROW-F.
013390     EXIT.
013400
013410* THE NAME COLUMN OF ONE GRID ROW, TRUNCATED WITH A TRAILING ">"
013420* PAST TWENTY CHARACTERS SO A LONG CANDIDATE NAME NEVER RUNS THE
013430* BOX OUT OF SHAPE.
013440 8310-CELL-NAME-I.
013450     STRING GRD-ROW-NAME (GRD-ROW-IX) DELIMITED BY SIZE
013460            INTO WK-BOX-LINE
013470            WITH POINTER WK-BOX-PTR
013480     END-STRING.
013490*    A NAME LONGER THAN THE TWENTY-BYTE COLUMN GETS ITS LAST
013500*    CHARACTER OVERWRITTEN WITH A ">" RATHER THAN RUNNING THE
013510*    BOX LINE OUT OF SHAPE.
013520     IF WK-BOX-PTR > 22
013530        MOVE '>' TO WK-BOX-LINE (21:1)
013540     END-IF.
013550*    THE POINTER IS FORCED BACK TO 22 REGARDLESS, SINCE A
013560*    SHORTER NAME LEAVES IT SHORT OF THE DIVIDER'S OWN COLUMN.
013570     MOVE 22 TO WK-BOX-PTR.
013580     STRING '|' DELIMITED BY SIZE
013590            INTO WK-BOX-LINE
013600            WITH POINTER WK-BOX-PTR
013610     END-STRING.
013620 8310-CELL-NAME-F.
013630     EXIT.
013640
013650* ONE ROUND'S CELL FOR ONE GRID ROW - THE EIGHT-BYTE CELL BUILT
013660* BY 7010-ONE-ROW-I, PLUS THE DIVIDER.
013670 8320-ONE-CELL-I.
013680*    THE CELL WAS ALREADY BUILT TO EIGHT BYTES BY 7010-ONE-ROW-I
013690*    - THIS PARAGRAPH ONLY APPENDS IT AND ITS DIVIDER.
013700     STRING GRD-CELL (GRD-ROW-IX WK-SRCH-IX) DELIMITED BY SIZE
013710            '|' DELIMITED BY SIZE
013720            INTO WK-BOX-LINE
013730            WITH POINTER WK-BOX-PTR
013740     END-STRING.
013750 8320-ONE-CELL-F.
013760     EXIT.
013770*-----------------------------------------------------------------
013780* THE CLOSING LINE - "Winner is:" FOR A SINGLE SEAT, "Winners
013790* are:" FOR MORE THAN ONE, NAMES IN THE ORDER EACH WAS ELECTED.
013800*-----------------------------------------------------------------
013810 8400-WINNERS-I.
013820     MOVE SPACES TO WK-NARR-LINE.
013830     MOVE 1 TO WK-NARR-PTR.
013840*    SINGULAR OR PLURAL WORDING DEPENDING ON HOW MANY SEATS
013850*    THIS RACE WAS RUN FOR, NOT HOW MANY ACTUALLY GOT FILLED.
013860     IF WK-SEATS-TO-FILL = 1
013870        STRING 'Winner is: ' DELIMITED BY SIZE
013880               INTO WK-NARR-LINE WITH POINTER WK-NARR-PTR
013890        END-STRING
013900     ELSE
013910        STRING 'Winners are: ' DELIMITED BY SIZE
013920               INTO WK-NARR-LINE WITH POINTER WK-NARR-PTR
013930        END-STRING
013940     END-IF.
013950     PERFORM 8410-ONE-WINNER-I THRU 8410-ONE-WINNER-F
013960             VARYING WK-WINNER-LIST-IX FROM 1 BY 1
013970                     UNTIL WK-WINNER-LIST-IX > WK-WINNERS.
013980     PERFORM 8010-NARRATE-I THRU 8010-NARRATE-F.
013990 8400-WINNERS-F.
014000     EXIT.
014010
014020* ONE NAME OF THE WINNERS LIST, IN THE ORDER EACH SEAT WAS FILLED
014030* - A COMMA GOES AHEAD OF EVERY NAME BUT THE FIRST.
014040 8410-ONE-WINNER-I.
014050*    THE SEARCH STOPS THE MOMENT A CANDIDATE'S OWN ELECTION
014060*    SEQUENCE NUMBER MATCHES THE SEAT NUMBER BEING PRINTED.
014070     PERFORM 8420-FIND-SEQUENCE-I
014080             THRU 8420-FIND-SEQUENCE-F
014090             VARYING WK-SRCH-IX FROM 1 BY 1
014100                UNTIL WK-SRCH-IX > WK-CANDIDATE-TOTAL
014110                   OR CAN-ELECT-SEQ (WK-SRCH-IX) =
014120                      WK-WINNER-LIST-IX.
014130*    NO COMMA AHEAD OF THE VERY FIRST NAME ON THE LIST.
014140     IF WK-WINNER-LIST-IX > 1
014150        STRING ', ' DELIMITED BY SIZE
014160               INTO WK-NARR-LINE WITH POINTER WK-NARR-PTR
014170        END-STRING
014180     END-IF.
014190     STRING CAN-NAME (WK-SRCH-IX) DELIMITED BY '  '
014200            INTO WK-NARR-LINE WITH POINTER WK-NARR-PTR
014210     END-STRING.
014220 8410-ONE-WINNER-F.
014230     EXIT.
014240
014250* LOCATE THE CANDIDATE WHOSE ELECTION SEQUENCE NUMBER MATCHES THE
014260* SEAT NUMBER BEING PRINTED, SO THE WINNERS LIST READS IN THE
014270* ORDER SEATS WERE ACTUALLY FILLED, NOT TABLE ORDER.
014280 8420-FIND-SEQUENCE-I.
014290     CONTINUE.
014300 8420-FIND-SEQUENCE-F.
014310     EXIT.
014320*-----------------------------------------------------------------
014330* CLOSE EVERY FILE THIS RUN OPENED AND POST THE SAME THREE-LINE
014340* RUN SUMMARY TO THE OPERATOR CONSOLE THAT HAS ALWAYS FOLLOWED
014350* A CLEAN COUNT SINCE THE PROGRAM WAS FIRST WRITTEN.
014360 9999-FINISH-I.
014370*    ALL THREE FILES ARE CLOSED REGARDLESS OF WHETHER AN EARLIER
014380*    OPEN OR I/O ERROR ALREADY SET A BAD RETURN CODE - A HALF-
014390*    CLOSED RUN LEAVES THE OPERATOR WORSE OFF, NOT BETTER.
014400     CLOSE CAND-LIST-FILE.
014410     IF FS-CAND NOT = '00'
014420        DISPLAY '*STVTAB CLOSE ERROR CANDLIST = ' FS-CAND
014430        MOVE 9999 TO RETURN-CODE
014440     END-IF.
014450
014460     CLOSE NORM-BALLOT-FILE.
014470     IF FS-NORM NOT = '00'
014480        DISPLAY '*STVTAB CLOSE ERROR BALLOTS  = ' FS-NORM
014490        MOVE 9999 TO RETURN-CODE
014500     END-IF.
014510
014520     CLOSE VOTE-RPT-FILE.
014530     IF FS-RPT NOT = '00'
014540        DISPLAY '*STVTAB CLOSE ERROR VOTERPT  = ' FS-RPT
014550        MOVE 9999 TO RETURN-CODE
014560     END-IF.
014570
014580     DISPLAY 'STVTAB - CANDIDATES    = ' WK-CANDIDATE-TOTAL.
014590     DISPLAY 'STVTAB - BALLOTS READ  = ' WK-ROWS-READ.
014600     DISPLAY 'STVTAB - WINNERS       = ' WK-WINNERS.
014610 9999-FINISH-F.
014620     EXIT.
