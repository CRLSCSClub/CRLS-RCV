000100*---------------------------------------------------------------
000110* STVBAL.CPY
000120* IN-MEMORY BALLOT TABLE - SHARED BY STVRDR AND STVTAB
000130* ONE ENTRY PER BALLOT ACCEPTED BY THE READER/VALIDATOR.
000140* BAL-OWNER IS THE SUBSCRIPT OF THE CANDIDATE CURRENTLY
000150* HOLDING THE BALLOT IN WK-CANDIDATE-TABLE (STVCAN.CPY);
000160* ZERO MEANS THE BALLOT HAS GONE TO THE EXHAUSTED PILE.
000170*---------------------------------------------------------------
000180* 1996-04 JTB  ORIGINAL LAYOUT FOR THE STV TABULATOR PROJECT.
000190* 1998-11 JTB  Y2K SWEEP - NO DATE FIELDS IN THIS COPYBOOK.
000200* 2001-05 JTB  ADDED BAL-HEADER SO THE TABULATOR CAN NARRATE
000210* 2001-05 JTB  "MOVING BALLOT" LINES WITHOUT REREADING BALLOTS.
000220* 2001-06 JTB  INDEXED THE PREFERENCE-NAME TABLE (PRF-IX) SO THE
000230* 2001-06 JTB  TABULATOR CAN SHIFT A BALLOT'S REMAINING NAMES
000240* 2001-06 JTB  LEFT WITHOUT A SEPARATE WORKING-STORAGE INDEX.
000250       01  WK-BALLOT-TABLE.
000260           05  WK-BALLOT-ENTRY OCCURS 1000 TIMES
000270                               INDEXED BY BAL-IX.
000280               10  BAL-HEADER          PIC X(20).
000290               10  BAL-PREF-COUNT      PIC 9(02) COMP.
000300               10  BAL-OWNER           PIC 9(02) COMP.
000310               10  BAL-PREF-NAME OCCURS 10 TIMES
000320                                 INDEXED BY PRF-IX
000330                                 PIC X(20).
000340               10  FILLER              PIC X(01).
000350       01  WK-BALLOT-TOTAL             PIC 9(04) COMP.
000360       01  WK-BALLOT-VALID-TOTAL       PIC 9(04) COMP.
000370       01  WK-EXHAUSTED-TOTAL          PIC 9(04) COMP.
