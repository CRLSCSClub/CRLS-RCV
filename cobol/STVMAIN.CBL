000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STVMAIN.
000120 AUTHOR. J T BRANNIGAN.
000130 INSTALLATION. BULL SYSTEMS - ELECTION SERVICES UNIT.
000140 DATE-WRITTEN. 04/12/89.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL COUNT ONLY.
000170*---------------------------------------------------------------
000180* STVMAIN - BATCH DRIVER FOR THE SINGLE TRANSFERABLE VOTE
000190* TABULATOR.  SEQUENCES THE FOUR ELECTION PROGRAMS AGAINST
000200* ONE ELECTION'S FILES AND A FIXED SEAT COUNT.  BUILDS THE
000210* CALLED PROGRAM'S NAME IN WK-CALL-TARGET AND CALLS IT BY
000220* CONTENT, THE SAME DISPATCH SHAPE THE OLD MENU SHELL USED
000230* TO CHAIN TO ITS OWN OVERLAYS.
000240*---------------------------------------------------------------
000250* CHANGE LOG
000260*---------------------------------------------------------------
000270* 1989-12-04 JTB 0000  ORIGINAL DRIVER - SINGLE PRECINCT RUN.
000280* 1990-03-19 JTB 0014  ADDED SEAT COUNT AS A DRIVER CONSTANT
000290*                      SO OPERATIONS CAN CHANGE IT WITHOUT A
000300*                      RECOMPILE OF THE TABULATOR ITSELF.
000310* 1991-07-02 JTB 0022  STOP RUN WITH A NONZERO RETURN-CODE
000320*                      WHEN ANY STAGE ABENDS ON FILE STATUS.
000330* 1993-02-11 JTB 0030  RENAMED WORK FILES TO MATCH THE NEW
000340*                      TAPE LABELLING STANDARD (BALLOTS/
000350*                      CANDLIST/VOTERPT).
000360* 1996-08-05 JTB 0041  ANNUAL REVIEW - NO LOGIC CHANGES.
000370* 1998-11-23 JTB 0058  Y2K SWEEP - DATE-WRITTEN LEFT AS-IS,
000380*                      NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.
000390* 2001-05-14 JTB 0066  SEATS-TO-FILL RAISED FROM 1 TO A
000400*                      WORKING-STORAGE CONSTANT, PER REQUEST
000410*                      FROM THE BOARD OF ELECTIONS (TKT 4471).
000420* 2004-09-30 RDH 0079  ADDED DISPLAY OF RETURN-CODE FROM EACH
000430*                      STAGE TO THE OPERATOR CONSOLE LOG.
000440* 2005-02-11 RDH 0087  STARTUP NOW CHECKS ALL FOUR WORK FILE
000450*                      NAMES FOR BLANKS BEFORE ANY STAGE IS
000460*                      CALLED - A BLANK JCL OVERRIDE USED TO
000470*                      SLIP THROUGH AND ABEND DEEP INSIDE STVCNV.
000480*---------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-370.
000520 OBJECT-COMPUTER. IBM-370.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS ELECT-DIGITS IS "0" THRU "9"
000560     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000570     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*    NOT REFERENCED ANYWHERE IN THE PROCEDURE DIVISION - CARRIED
000610*    OVER FROM THE OLD MENU SHELL'S OWN JCL SO A SYSDUMMY DD IS
000620*    ALWAYS SATISFIED REGARDLESS OF WHICH STAGES A GIVEN RUN
000630*    ACTUALLY EXERCISES.
000640     SELECT OPTIONAL WK-DUMMY-FILE ASSIGN TO SYSDUMMY.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  WK-DUMMY-FILE.
000680 01  WK-DUMMY-REC                PIC X(01).
000690 WORKING-STORAGE SECTION.
000700*--------------- ELECTION CONSTANTS -----------------------------
000710* THE SAME PARAMETER GROUP EVERY STAGE PROGRAM ACCEPTS ON ITS
000720* OWN LINKAGE SECTION - BUILT ONCE HERE AND PASSED DOWN UNCHANGED
000730* THROUGH ALL FOUR CALLS.
000740 01  WK-RUN-PARMS.
000750*    1990-03-19 JTB 0014 - SEAT COUNT MOVED HERE
000760     05  WK-SEATS-TO-FILL        PIC 9(02) COMP  VALUE 3.
000770     05  WK-RUN-FILE-NAMES.
000780         10  WK-RAW-FILE-NAME    PIC X(08) VALUE 'SURVEYIN'.
000790         10  WK-BALLOT-FILE-NAME PIC X(08) VALUE 'BALLOTS '.
000800         10  WK-CANDLIST-FILE-NAME PIC X(08) VALUE 'CANDLIST'.
000810         10  WK-REPORT-FILE-NAME PIC X(08) VALUE 'VOTERPT '.
000820*    2005-02-11 RDH 0087 - FILE-NAME GROUP ABOVE ALSO VIEWED AS
000830*    A TABLE SO STARTUP CAN CHECK NONE OF THE FOUR WAS BLANK.
000840     05  WK-RUN-FILE-TABLE REDEFINES WK-RUN-FILE-NAMES.
000850         10  WK-RUN-FILE-ENTRY OCCURS 4 TIMES
000860                                INDEXED BY WK-RUN-FILE-IX
000870                                PIC X(08).
000880     05  FILLER                  PIC X(01).
000890*--------------- DYNAMIC CALL DISPATCH --------------------------
000900* THE PROGRAM NAME BUILT BY 2000-PROCESS-I AND HANDED TO CALL BY
000910* CONTENT - NOT USED ANYWHERE ELSE ITSELF, BUT ITS OWN CHARACTER-
000920* TABLE VIEW BELOW LETS AN OPERATOR DUMP SHOW IT UNAMBIGUOUSLY.
000930 01  WK-CALL-TARGET               PIC X(08).
000940 01  WK-STAGE-NAME REDEFINES WK-CALL-TARGET.
000950     05  WK-STAGE-CHAR OCCURS 8 TIMES PIC X(01).
000960* THE FOUR STAGES, IN THE FIXED ORDER THIS ELECTION SYSTEM ALWAYS
000970* RUNS THEM - CONVERT THE RAW SURVEY, BUILD THE CANDIDATE LIST,
000980* VALIDATE THE BALLOTS, THEN TABULATE.
000990 01  WK-STAGE-LIST.
001000     05  FILLER  PIC X(08) VALUE 'STVCNV  '.
001010     05  FILLER  PIC X(08) VALUE 'STVCLB  '.
001020     05  FILLER  PIC X(08) VALUE 'STVRDR  '.
001030     05  FILLER  PIC X(08) VALUE 'STVTAB  '.
001040 01  WK-STAGE-TABLE REDEFINES WK-STAGE-LIST.
001050     05  WK-STAGE-ENTRY OCCURS 4 TIMES
001060                        INDEXED BY WK-STAGE-IX
001070                        PIC X(08).
001080* WHICH OF THE FOUR STAGES 2000-PROCESS-I IS CURRENTLY CALLING.
001090 77  WK-STAGE-NUMBER              PIC 9(01) COMP.
001100* EACH STAGE'S OWN RETURN-CODE, CAPTURED IMMEDIATELY AFTER THE
001110* CALL BEFORE ANYTHING ELSE CAN OVERWRITE THE SYSTEM FIELD.
001120 77  WK-RETURN-CODE-SAVE          PIC S9(04) COMP.
001130* SET THE MOMENT ANY STAGE COMES BACK WITH A NONZERO RETURN-CODE
001140* OR A BLANK WORK-FILE NAME IS FOUND AT STARTUP - ONCE SET, NO
001150* FURTHER STAGE IS EVER CALLED.
001160 77  WK-ABEND-FLAG                PIC X(01) VALUE 'N'.
001170     88  WK-STAGE-ABENDED             VALUE 'Y'.
001180     88  WK-STAGE-CLEAN                VALUE 'N'.
001190 PROCEDURE DIVISION.
001200 MAIN-PROGRAM-I.
001210*    A BLANK WORK-FILE NAME CAUGHT DURING START-UP SKIPS THE
001220*    WHOLE STAGE CHAIN OUTRIGHT - NOTHING IS CALLED AT ALL.
001230     PERFORM 1000-START-I  THRU 1000-START-F.
001240     IF WK-STAGE-CLEAN
001250        PERFORM 2000-PROCESS-I THRU 2000-PROCESS-F
001260           VARYING WK-STAGE-NUMBER FROM 1 BY 1
001270              UNTIL WK-STAGE-NUMBER > 4
001280                 OR WK-STAGE-ABENDED
001290     END-IF.
001300     PERFORM 9999-FINISH-I   THRU 9999-FINISH-F.
001310 MAIN-PROGRAM-L.
001320     GOBACK.
001330*-----------------------------------------------------------------
001340* HOUSEKEEPING - ANNOUNCE THE RUN, THEN CHECK ALL FOUR WORK FILE
001350* NAMES BEFORE THE FIRST STAGE IS EVER DISPATCHED.
001360*-----------------------------------------------------------------
001370 1000-START-I.
001380     DISPLAY 'STVMAIN - STV TABULATION RUN STARTING'.
001390     DISPLAY 'SEATS TO FILL = ' WK-SEATS-TO-FILL.
001400*    ASSUME CLEAN UNTIL THE NAME CHECK BELOW SAYS OTHERWISE.
001410     SET WK-STAGE-CLEAN TO TRUE.
001420     PERFORM 1050-CHECK-NAMES-I THRU 1050-CHECK-NAMES-F
001430        VARYING WK-RUN-FILE-IX FROM 1 BY 1
001440           UNTIL WK-RUN-FILE-IX > 4
001450              OR WK-STAGE-ABENDED.
001460 1000-START-F.
001470     EXIT.
001480*-----------------------------------------------------------------
001490* 2005-02-11 RDH 0087 - REJECTS THE RUN BEFORE THE FIRST STAGE IS
001500* CALLED IF ANY OF THE FOUR WORK FILE NAMES WAS LEFT BLANK.
001510 1050-CHECK-NAMES-I.
001520*    ONE BLANK NAME IS ENOUGH TO REJECT THE WHOLE RUN - A BLANK
001530*    JCL OVERRIDE ON ANY ONE OF THE FOUR DD NAMES USED TO SLIP
001540*    THROUGH UNCAUGHT AND ABEND DEEP INSIDE A LATER STAGE.
001550     IF WK-RUN-FILE-ENTRY (WK-RUN-FILE-IX) = SPACES
001560        DISPLAY 'STVMAIN - FILE NAME ' WK-RUN-FILE-IX
001570                ' IN WK-RUN-PARMS IS BLANK - RUN REJECTED'
001580        SET WK-STAGE-ABENDED TO TRUE
001590     END-IF.
001600 1050-CHECK-NAMES-F.
001610     EXIT.
001620*-----------------------------------------------------------------
001630* DISPATCH ONE STAGE BY CONTENT AND CAPTURE ITS RETURN-CODE
001640* BEFORE THE NEXT CALL CAN OVERWRITE THE SYSTEM FIELD.
001650*-----------------------------------------------------------------
001660 2000-PROCESS-I.
001670     SET WK-STAGE-IX TO WK-STAGE-NUMBER.
001680     MOVE WK-STAGE-ENTRY (WK-STAGE-IX) TO WK-CALL-TARGET.
001690     DISPLAY 'STVMAIN - CALLING ' WK-CALL-TARGET.
001700     CALL WK-CALL-TARGET USING WK-RUN-PARMS.
001710     MOVE RETURN-CODE TO WK-RETURN-CODE-SAVE.
001720     DISPLAY 'STVMAIN - ' WK-CALL-TARGET
001730             ' RETURN-CODE = ' WK-RETURN-CODE-SAVE.
001740*    ANY NONZERO RETURN-CODE STOPS THE CHAIN - NO STAGE DOWNSTREAM
001750*    OF A FAILURE IS EVER GIVEN A CHANCE TO RUN AGAINST BAD DATA.
001760     IF WK-RETURN-CODE-SAVE NOT = ZERO
001770        SET WK-STAGE-ABENDED TO TRUE
001780     END-IF.
001790 2000-PROCESS-F.
001800     EXIT.
001810*-----------------------------------------------------------------
001820* FINAL STATUS LINE FOR THE OPERATOR CONSOLE LOG - CLEAN COMPLE-
001830* TION OR A POINTER BACK TO WHICHEVER STAGE MESSAGE EXPLAINS THE
001840* ABORT.
001850*-----------------------------------------------------------------
001860 9999-FINISH-I.
001870     IF WK-STAGE-ABENDED
001880        DISPLAY 'STVMAIN - RUN ABORTED, SEE STAGE MESSAGE ABOVE'
001890        MOVE 9999 TO RETURN-CODE
001900     ELSE
001910        DISPLAY 'STVMAIN - RUN COMPLETE'
001920        MOVE ZERO TO RETURN-CODE
001930     END-IF.
001940 9999-FINISH-F.
001950     EXIT.
