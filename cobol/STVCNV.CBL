000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STVCNV.
000120 AUTHOR. J T BRANNIGAN.
000130 INSTALLATION. BULL SYSTEMS - ELECTION SERVICES UNIT.
000140 DATE-WRITTEN. 04/18/89.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL COUNT ONLY.
000170*---------------------------------------------------------------
000180* STVCNV - CONVERTS THE RAW SURVEY EXPORT (ONE ROW PER VOTER,
000190* A NUMERIC RANK PER CANDIDATE COLUMN) INTO THE NORMALIZED
000200* BALLOT FILE (TIMESTAMP PLUS CANDIDATE NAMES IN RANK ORDER)
000210* THAT STVCLB AND STVRDR READ.  CANDIDATE NAMES COME OUT OF
000220* THE HEADER LINE'S BRACKETED COLUMN LABELS.
000230*---------------------------------------------------------------
000240* CHANGE LOG
000250*---------------------------------------------------------------
000260* 1989-12-04 JTB 0001  ORIGINAL CONVERTER.
000270* 1990-03-19 JTB 0015  RANK TOKENS NOW RIGHT-JUSTIFIED BEFORE
000280*                      NUMERIC CONVERSION - SURVEY EXPORT PADS
000290*                      SINGLE-DIGIT RANKS WITH A TRAILING SPACE.
000300* 1992-06-30 JTB 0027  MAX CANDIDATES RAISED FROM 8 TO 10 PER
000310*                      REQUEST FROM ELECTIONS BOARD (TKT 2209).
000320* 1994-01-11 JTB 0033  SKIP BLANK RANK TOKENS INSTEAD OF
000330*                      TREATING THEM AS RANK ZERO.
000340* 1996-08-05 JTB 0042  ANNUAL REVIEW - NO LOGIC CHANGES.
000350* 1998-11-23 JTB 0059  Y2K SWEEP - TIMESTAMP FIELD IS CARRIED
000360*                      THROUGH OPAQUE, NO DATE FIELDS EDITED
000370*                      HERE.
000380* 2004-09-30 RDH 0080  FILE STATUS CHECKS ADDED ON EVERY OPEN,
000390*                      READ AND WRITE (TKT 5518).
000400* 2005-02-11 RDH 0086  OUTPUT LINE POINTER NOW RESET TO 1 BEFORE
000410*                      THE TIMESTAMP IS STRUNG IN - ROWS AFTER
000420*                      THE FIRST WERE PICKING UP THE PRIOR ROW'S
000430*                      POINTER AND OVERWRITING THE WRONG COLUMNS.
000440* 2005-02-11 RDH 0088  ADDED A TIMESTAMP-COLUMN CHECK ON THE
000450*                      FINISHED OUTPUT LINE AS A BELT-AND-
000460*                      SUSPENDERS CATCH FOR ANY FUTURE POINTER
000470*                      BUG LIKE THE ONE FIXED ABOVE.
000480*---------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-370.
000520 OBJECT-COMPUTER. IBM-370.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS ELECT-DIGITS IS "0" THRU "9"
000560     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000570     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*    THE RAW EXPORT AS DELIVERED BY THE SURVEY VENDOR - ONE
000610*    HEADER ROW OF BRACKETED COLUMN LABELS, THEN ONE ROW PER
000620*    VOTER RESPONSE.
000630     SELECT RAW-SURVEY-FILE ASSIGN TO SURVEYIN
000640     ORGANIZATION IS LINE SEQUENTIAL
000650     FILE STATUS IS FS-RAW.
000660
000670*    THIS PROGRAM'S OWN OUTPUT - THE NORMALIZED LAYOUT EVERY
000680*    OTHER PROGRAM IN THE CHAIN READS FROM HERE ON.
000690     SELECT NORM-BALLOT-FILE ASSIGN TO BALLOTS
000700     ORGANIZATION IS LINE SEQUENTIAL
000710     FILE STATUS IS FS-NORM.
000720 DATA DIVISION.
000730 FILE SECTION.
000740* FOUR HUNDRED BYTES IS ROOM FOR A TIMESTAMP PLUS TEN RANK
000750* COLUMNS AT THE WIDEST THE SURVEY VENDOR HAS EVER SENT - THE
000760* REDEFINES SPLITS OFF THE LAST TWENTY BYTES FOR A ONE-TIME
000770* CHECK THAT NO ROW WAS EVER TRUNCATED ON THE WAY IN.
000780 FD  RAW-SURVEY-FILE.
000790 01  RAW-SURVEY-REC              PIC X(400).
000800 01  RAW-SURVEY-REC-R REDEFINES RAW-SURVEY-REC.
000810     05  FILLER                  PIC X(380).
000820     05  FILLER                  PIC X(20).
000830
000840* THE SAME NORMALIZED-BALLOT LAYOUT STVCLB, STVRDR AND STVTAB
000850* ALL READ LATER IN THE CHAIN.
000860 FD  NORM-BALLOT-FILE.
000870 01  NORM-BALLOT-REC             PIC X(231).
000880 WORKING-STORAGE SECTION.
000890*--------------- FILE STATUS AND SWITCHES -----------------------
000900* ONE TWO-BYTE FILE-STATUS FIELD PER SELECT, CHECKED AFTER EVERY
000910* OPEN, READ AND WRITE (TKT 5518) - '00' IS THE ONLY GOOD VALUE.
000920 77  FS-RAW                      PIC XX VALUE SPACES.
000930 77  FS-NORM                     PIC XX VALUE ZEROES.
000940* END-OF-FILE SWITCH FOR THE ONE INPUT FILE THIS PROGRAM READS.
000950 77  WK-EOF-SWITCH                PIC X VALUE 'N'.
000960     88  WK-EOF-RAW                  VALUE 'Y'.
000970     88  WK-NOT-EOF-RAW              VALUE 'N'.
000980*--------------- HEADER CANDIDATE TABLE -------------------------
000990* CANDIDATE NAMES PULLED OFF THE HEADER LINE, IN COLUMN ORDER -
001000* WK-COL-IX INTO WK-HDR-ENTRY BELOW IS HOW A DATA ROW'S RANK
001010* TOKEN GETS MATCHED BACK TO THE RIGHT CANDIDATE NAME.
001020 01  WK-HEADER-CANDS.
001030     05  WK-HDR-ENTRY OCCURS 10 TIMES
001040                      INDEXED BY WK-HDR-IX
001050                      PIC X(20).
001060     05  FILLER                  PIC X(01).
001070 01  WK-HDR-CANDIDATE-COUNT       PIC 9(02) COMP.
001080*--------------- LINE-SPLIT WORK AREA ----------------------------
001090* RAW LINE BUFFER, UNSTRING POINTER AND SCRATCH FIELDS SHARED BY
001100* BOTH THE HEADER PARSE AND EVERY DATA ROW SPLIT.
001110 01  WK-WORK-LINE                PIC X(400).
001120 01  WK-LINE-PTR                 PIC 9(03) COMP.
001130 01  WK-TOKEN                    PIC X(20).
001140 01  WK-COL-IX                   PIC 9(02) COMP.
001150 01  WK-TIMESTAMP                PIC X(20).
001160*--------------- BRACKET-NAME EXTRACTION -------------------------
001170* THE CANDIDATE NAME SITS BETWEEN THE FIRST [ AND ] ON A HEADER
001180* COLUMN LABEL - WK-BEFORE-BRACKET IS DISCARDED, ONLY THE
001190* BRACKETED PORTION SURVIVES INTO WK-AFTER-BRACKET.
001200 01  WK-BEFORE-BRACKET           PIC X(20).
001210 01  WK-AFTER-BRACKET            PIC X(20).
001220*--------------- RANK-TOKEN NUMERIC CONVERSION (SEE 1990-03-19) --
001230* THE SURVEY EXPORT PADS A SINGLE-DIGIT RANK WITH A TRAILING
001240* SPACE RATHER THAN A LEADING ZERO - JUSTIFYING RIGHT AND
001250* REPLACING THE LEADING SPACE WITH A ZERO BEFORE THE REDEFINES
001260* IS WHAT TURNS " 3" INTO A USABLE NUMERIC 03.
001270 01  WK-RANK-TOKEN                PIC X(02).
001280 01  WK-RANK-JR-AREA.
001290     05  WK-RANK-JR                PIC X(02) JUSTIFIED RIGHT.
001300     05  FILLER                    PIC X(01).
001310 01  WK-RANK-NUM REDEFINES WK-RANK-JR-AREA
001320                          PIC 9(02).
001330*--------------- OUTPUT SLOT LIST --------------------------------
001340* ONE SLOT PER POSSIBLE RANK, ONE THROUGH TEN - A VOTER'S RANK-3
001350* RESPONSE FOR A CANDIDATE LANDS DIRECTLY IN SLOT THREE, NO
001360* SORTING REQUIRED.
001370 01  WK-OUT-SLOT-TABLE.
001380     05  WK-OUT-SLOT OCCURS 10 TIMES
001390                     INDEXED BY WK-SLOT-IX
001400                     PIC X(20).
001410     05  FILLER                  PIC X(01).
001420 01  WK-OUT-LINE                 PIC X(231).
001430* 2005-02-11 RDH 0088 - COLUMN VIEW OF THE FINISHED LINE, USED
001440* ONLY TO CONFIRM THE TIMESTAMP LANDED IN ITS FIXED COLUMNS.
001450 01  WK-OUT-LINE-R REDEFINES WK-OUT-LINE.
001460     05  WK-OUT-TIMESTAMP-VIEW   PIC X(20).
001470     05  FILLER                 PIC X(211).
001480 01  WK-OUT-PTR                  PIC 9(03) COMP.
001490*--------------- COUNTERS ----------------------------------------
001500* ROWS READ OFF THE SURVEY EXPORT AND ROWS SUCCESSFULLY WRITTEN
001510* TO THE NORMALIZED FILE - THE TWO CAN DIFFER IF A WRITE FAILS.
001520 77  WK-ROWS-READ                PIC 9(04) COMP.
001530 77  WK-ROWS-WRITTEN             PIC 9(04) COMP.
001540* PARAMETERS PASSED DOWN FROM STVMAIN - SEAT COUNT PLUS THE FOUR
001550* LOGICAL FILE NAMES THIS RUN IS TO USE.
001560 LINKAGE SECTION.
001570 01  WK-RUN-PARMS.
001580     05  WK-SEATS-TO-FILL        PIC 9(02) COMP.
001590     05  WK-RAW-FILE-NAME        PIC X(08).
001600     05  WK-BALLOT-FILE-NAME     PIC X(08).
001610     05  WK-CANDLIST-FILE-NAME   PIC X(08).
001620     05  WK-REPORT-FILE-NAME     PIC X(08).
001630     05  FILLER                  PIC X(01).
001640 PROCEDURE DIVISION USING WK-RUN-PARMS.
001650 MAIN-PROGRAM-I.
001660*    THE HEADER ROW IS CONSUMED DURING START-UP, BELOW - EVERY
001670*    ROW THE MAIN LOOP SEES FROM HERE ON IS A VOTER RESPONSE.
001680     PERFORM 1000-START-I  THRU 1000-START-F.
001690     PERFORM 2000-PROCESS-I THRU 2000-PROCESS-F
001700             UNTIL WK-EOF-RAW.
001710     PERFORM 9999-FINISH-I   THRU 9999-FINISH-F.
001720 MAIN-PROGRAM-L.
001730     GOBACK.
001740*-----------------------------------------------------------------
001750* HOUSEKEEPING - OPEN BOTH FILES AND READ THE ONE HEADER LINE
001760* BEFORE THE MAIN LOOP EVER SEES A DATA ROW.
001770*-----------------------------------------------------------------
001780 1000-START-I.
001790     MOVE ZERO TO WK-ROWS-READ WK-ROWS-WRITTEN.
001800     MOVE ZERO TO WK-HDR-CANDIDATE-COUNT.
001810     SET WK-NOT-EOF-RAW TO TRUE.
001820
001830*    A FAILED OPEN ON EITHER FILE FORCES END-OF-FILE ON SO THE
001840*    HEADER READ AND THE MAIN LOOP BOTH FALL THROUGH HARMLESSLY.
001850     OPEN INPUT RAW-SURVEY-FILE.
001860     IF FS-RAW NOT = '00'
001870        DISPLAY '*STVCNV OPEN ERROR SURVEYIN = ' FS-RAW
001880        MOVE 9999 TO RETURN-CODE
001890        SET WK-EOF-RAW TO TRUE
001900     END-IF.
001910
001920     OPEN OUTPUT NORM-BALLOT-FILE.
001930     IF FS-NORM NOT = '00'
001940        DISPLAY '*STVCNV OPEN ERROR BALLOTS  = ' FS-NORM
001950        MOVE 9999 TO RETURN-CODE
001960        SET WK-EOF-RAW TO TRUE
001970     END-IF.
001980
001990     IF NOT WK-EOF-RAW
002000        PERFORM 2100-READ-HEADER-I THRU 2100-READ-HEADER-F
002010     END-IF.
002020 1000-START-F.
002030     EXIT.
002040*-----------------------------------------------------------------
002050* ONE VOTER RESPONSE ROW - SPLIT IT INTO RANK-ORDERED OUTPUT
002060* SLOTS AND WRITE THE NORMALIZED LINE.
002070*-----------------------------------------------------------------
002080 2000-PROCESS-I.
002090     READ RAW-SURVEY-FILE INTO WK-WORK-LINE
002100          AT END SET WK-EOF-RAW TO TRUE
002110     END-READ.
002120     IF NOT WK-EOF-RAW
002130        ADD 1 TO WK-ROWS-READ
002140        PERFORM 2200-SLOT-BUILD-I THRU 2200-SLOT-BUILD-F
002150     END-IF.
002160 2000-PROCESS-F.
002170     EXIT.
002180*-----------------------------------------------------------------
002190* PARSE THE HEADER LINE - FIRST TOKEN IS THE TIMESTAMP LABEL
002200* AND IS DISCARDED, EACH REMAINING TOKEN CARRIES A CANDIDATE
002210* NAME BETWEEN THE FIRST [ AND THE FIRST ].
002220*-----------------------------------------------------------------
002230 2100-READ-HEADER-I.
002240*    NO HEADER LINE AT ALL IS FATAL - THERE IS NO WAY TO KNOW
002250*    WHICH CANDIDATE OWNS WHICH RANK COLUMN WITHOUT IT.
002260     READ RAW-SURVEY-FILE INTO WK-WORK-LINE
002270          AT END SET WK-EOF-RAW TO TRUE
002280     END-READ.
002290     IF WK-EOF-RAW
002300        DISPLAY '*STVCNV SURVEYIN HAS NO HEADER LINE'
002310        MOVE 9999 TO RETURN-CODE
002320        GO TO 2100-READ-HEADER-F
002330     END-IF.
002340
002350*    FIRST TOKEN ON THE HEADER IS JUST THE TIMESTAMP COLUMN'S OWN
002360*    LABEL - IT NAMES NO CANDIDATE AND IS THROWN AWAY.
002370     MOVE 1 TO WK-LINE-PTR.
002380     UNSTRING WK-WORK-LINE DELIMITED BY ','
002390              INTO WK-TOKEN
002400              WITH POINTER WK-LINE-PTR
002410     END-UNSTRING.
002420
002430     MOVE ZERO TO WK-HDR-CANDIDATE-COUNT.
002440 2100-READ-HEADER-2.
002450*    POINTER PAST THE END OF THE LINE MEANS EVERY COLUMN LABEL
002460*    HAS ALREADY BEEN PULLED APART.
002470     IF WK-LINE-PTR > 400
002480        GO TO 2100-READ-HEADER-F
002490     END-IF.
002500
002510     UNSTRING WK-WORK-LINE DELIMITED BY ','
002520              INTO WK-TOKEN
002530              WITH POINTER WK-LINE-PTR
002540     END-UNSTRING.
002550
002560*    A BLANK TOKEN MEANS THE HEADER RAN OUT OF COLUMNS.
002570     IF WK-TOKEN = SPACES
002580        GO TO 2100-READ-HEADER-F
002590     END-IF.
002600
002610     PERFORM 2150-EXTRACT-NAME-I THRU 2150-EXTRACT-NAME-F.
002620
002630*    THE CANDIDATE'S TABLE POSITION IS ITS COLUMN NUMBER ON THE
002640*    HEADER - THAT SAME NUMBER IS WK-COL-IX WHEN A DATA ROW IS
002650*    SPLIT LATER, SO THE TWO NEVER DRIFT APART.
002660     ADD 1 TO WK-HDR-CANDIDATE-COUNT.
002670     SET WK-HDR-IX TO WK-HDR-CANDIDATE-COUNT.
002680     MOVE WK-AFTER-BRACKET TO WK-HDR-ENTRY (WK-HDR-IX).
002690
002700     GO TO 2100-READ-HEADER-2.
002710 2100-READ-HEADER-F.
002720     EXIT.
002730*-----------------------------------------------------------------
002740* CANDIDATE NAME = SUBSTRING BETWEEN FIRST [ AND FIRST ]
002750*-----------------------------------------------------------------
002760 2150-EXTRACT-NAME-I.
002770     MOVE SPACES TO WK-BEFORE-BRACKET WK-AFTER-BRACKET.
002780*    SPLIT ON THE OPENING BRACKET FIRST - EVERYTHING AHEAD OF IT
002790*    IS THE SURVEY TOOL'S OWN QUESTION TEXT, DISCARDED.
002800     UNSTRING WK-TOKEN DELIMITED BY '['
002810              INTO WK-BEFORE-BRACKET WK-AFTER-BRACKET
002820     END-UNSTRING.
002830*    THEN THE CLOSING BRACKET - WHAT IS LEFT IS THE CANDIDATE
002840*    NAME ON ITS OWN.
002850     UNSTRING WK-AFTER-BRACKET DELIMITED BY ']'
002860              INTO WK-AFTER-BRACKET
002870     END-UNSTRING.
002880 2150-EXTRACT-NAME-F.
002890     EXIT.
002900*-----------------------------------------------------------------
002910* SPLIT A DATA ROW, SLOT EACH CANDIDATE NAME INTO THE OUTPUT
002920* SLOT MATCHING ITS RANK, WRITE THE NORMALIZED LINE.
002930*-----------------------------------------------------------------
002940 2200-SLOT-BUILD-I.
002950*    EVERY SLOT IS BLANKED FIRST SO A VOTER WHO SKIPPED A RANK
002960*    LEAVES A GENUINE GAP RATHER THAN CARRYING OVER THE PRIOR
002970*    ROW'S NAME.
002980     PERFORM 2210-CLEAR-SLOTS-I THRU 2210-CLEAR-SLOTS-F
002990             VARYING WK-SLOT-IX FROM 1 BY 1
003000                     UNTIL WK-SLOT-IX > 10.
003010
003020     MOVE 1 TO WK-LINE-PTR.
003030     UNSTRING WK-WORK-LINE DELIMITED BY ','
003040              INTO WK-TIMESTAMP
003050              WITH POINTER WK-LINE-PTR
003060     END-UNSTRING.
003070
003080*    ONE COLUMN PER CANDIDATE ON THE HEADER - WK-COL-IX WALKS
003090*    THEM IN THE SAME ORDER THE HEADER PARSE FOUND THEM.
003100     PERFORM 2220-COLUMN-I THRU 2220-COLUMN-F
003110             VARYING WK-COL-IX FROM 1 BY 1
003120                     UNTIL WK-COL-IX > WK-HDR-CANDIDATE-COUNT.
003130
003140     PERFORM 2230-WRITE-LINE-I THRU 2230-WRITE-LINE-F.
003150 2200-SLOT-BUILD-F.
003160     EXIT.
003170
003180* BLANK ONE OUTPUT SLOT AHEAD OF THE COLUMN SCAN BELOW.
003190 2210-CLEAR-SLOTS-I.
003200     MOVE SPACES TO WK-OUT-SLOT (WK-SLOT-IX).
003210 2210-CLEAR-SLOTS-F.
003220     EXIT.
003230
003240* ONE CANDIDATE'S RANK COLUMN - A BLANK TOKEN MEANS THE VOTER
003250* LEFT THAT CANDIDATE UNRANKED, SO NOTHING IS SLOTTED FOR IT.
003260 2220-COLUMN-I.
003270     UNSTRING WK-WORK-LINE DELIMITED BY ','
003280              INTO WK-RANK-TOKEN
003290              WITH POINTER WK-LINE-PTR
003300     END-UNSTRING.
003310
003320     IF WK-RANK-TOKEN NOT = SPACES
003330*       RIGHT-JUSTIFY AND ZERO-FILL THE TOKEN SO A SINGLE-DIGIT
003340*       RANK LIKE " 3" CONVERTS CLEANLY TO A NUMERIC SUBSCRIPT.
003350        MOVE WK-RANK-TOKEN TO WK-RANK-JR
003360        INSPECT WK-RANK-JR REPLACING LEADING SPACE BY ZERO
003370        SET WK-SLOT-IX TO WK-RANK-NUM
003380        SET WK-HDR-IX TO WK-COL-IX
003390        MOVE WK-HDR-ENTRY (WK-HDR-IX) TO WK-OUT-SLOT (WK-SLOT-IX)
003400     END-IF.
003410 2220-COLUMN-F.
003420     EXIT.
003430
003440 2230-WRITE-LINE-I.
003450     MOVE SPACES TO WK-OUT-LINE.
003460*    THE TIMESTAMP ALWAYS OCCUPIES THE FIRST TWENTY BYTES OF THE
003470*    OUTPUT LINE - THE POINTER IS FORCED TO 21 AFTERWARD RATHER
003480*    THAN LEFT WHEREVER STRING LEAVES IT (TKT 5518, SEE 2005-02-
003490*    11 RDH 0086 ABOVE).
003500     MOVE 1 TO WK-OUT-PTR.
003510     STRING WK-TIMESTAMP DELIMITED BY SIZE
003520            INTO WK-OUT-LINE
003530            WITH POINTER WK-OUT-PTR
003540     END-STRING.
003550     MOVE 21 TO WK-OUT-PTR.
003560
003570     PERFORM 2240-ADD-SLOT-I THRU 2240-ADD-SLOT-F
003580             VARYING WK-SLOT-IX FROM 1 BY 1
003590                     UNTIL WK-SLOT-IX > WK-HDR-CANDIDATE-COUNT.
003600
003610*    BELT-AND-SUSPENDERS CATCH FOR ANY FUTURE POINTER BUG LIKE
003620*    THE ONE THE CHANGE LOG RECORDS ABOVE - THE FINISHED LINE'S
003630*    OWN COLUMN VIEW MUST STILL AGREE WITH THE TIMESTAMP VALUE.
003640     IF WK-OUT-TIMESTAMP-VIEW NOT = WK-TIMESTAMP
003650        DISPLAY '*STVCNV TIMESTAMP COLUMN CHECK FAILED - ROW '
003660                WK-ROWS-READ
003670        MOVE 9999 TO RETURN-CODE
003680     END-IF.
003690
003700     WRITE NORM-BALLOT-REC FROM WK-OUT-LINE.
003710     IF FS-NORM NOT = '00'
003720        DISPLAY '*STVCNV WRITE ERROR BALLOTS  = ' FS-NORM
003730        MOVE 9999 TO RETURN-CODE
003740     ELSE
003750        ADD 1 TO WK-ROWS-WRITTEN
003760     END-IF.
003770 2230-WRITE-LINE-F.
003780     EXIT.
003790
003800* APPEND ONE OUTPUT SLOT TO THE NORMALIZED LINE, COMMA AHEAD OF
003810* IT REGARDLESS OF WHETHER THE SLOT ITSELF IS BLANK OR FILLED -
003820* A SKIPPED RANK STILL NEEDS ITS OWN COMMA TO KEEP EVERY LATER
003830* SLOT IN ITS CORRECT COLUMN POSITION.
003840 2240-ADD-SLOT-I.
003850     STRING ',' DELIMITED BY SIZE
003860            WK-OUT-SLOT (WK-SLOT-IX) DELIMITED BY SIZE
003870            INTO WK-OUT-LINE
003880            WITH POINTER WK-OUT-PTR
003890     END-STRING.
003900 2240-ADD-SLOT-F.
003910     EXIT.
003920*-----------------------------------------------------------------
003930*-----------------------------------------------------------------
003940* CLOSE BOTH FILES AND POST THE RUN SUMMARY - ROWS READ SHOULD
003950* MATCH ROWS WRITTEN UNLESS A WRITE FAILED PARTWAY THROUGH.
003960*-----------------------------------------------------------------
003970 9999-FINISH-I.
003980     CLOSE RAW-SURVEY-FILE.
003990     IF FS-RAW NOT = '00'
004000        DISPLAY '*STVCNV CLOSE ERROR SURVEYIN = ' FS-RAW
004010        MOVE 9999 TO RETURN-CODE
004020     END-IF.
004030
004040     CLOSE NORM-BALLOT-FILE.
004050     IF FS-NORM NOT = '00'
004060        DISPLAY '*STVCNV CLOSE ERROR BALLOTS  = ' FS-NORM
004070        MOVE 9999 TO RETURN-CODE
004080     END-IF.
004090
004100     DISPLAY 'STVCNV - ROWS READ    = ' WK-ROWS-READ.
004110     DISPLAY 'STVCNV - ROWS WRITTEN = ' WK-ROWS-WRITTEN.
004120 9999-FINISH-F.
004130     EXIT.
