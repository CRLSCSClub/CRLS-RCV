000100*---------------------------------------------------------------
000110* STVCAN.CPY
000120* CANDIDATE TABLE - SHARED BY STVCLB, STVRDR AND STVTAB
000130* MAX 10 CANDIDATES, ORDER OF FIRST APPEARANCE ON THE
000140* NORMALIZED BALLOT FILE.  CAN-STATUS DRIVES THE GRID.
000150*---------------------------------------------------------------
000160* 1996-04 JTB  ORIGINAL LAYOUT FOR THE STV TABULATOR PROJECT.
000170       01  WK-CANDIDATE-TABLE.
000180           05  WK-CANDIDATE-ENTRY OCCURS 10 TIMES
000190                                  INDEXED BY CAN-IX.
000200               10  CAN-NAME            PIC X(20).
000210               10  CAN-STATUS          PIC X(01).
000220                   88  CAN-ACTIVE          VALUE 'A'.
000230                   88  CAN-WINNER          VALUE 'W'.
000240                   88  CAN-ELIMINATED      VALUE 'E'.
000250               10  CAN-COUNT           PIC 9(04) COMP.
000260               10  CAN-ELECT-SEQ       PIC 9(02) COMP.
000270               10  FILLER              PIC X(01).
000280       01  WK-CANDIDATE-TOTAL          PIC 9(02) COMP.
